000100******************************************************************
000200*    CAMPRESP.CPY                                                *
000300*    CAMPAIGN-RESPONSE RECORD -- BRONZE (RAW) / SILVER (CLEAN)   *
000400*    ONE OCCURRENCE PER CUSTOMER CONTACTED BY A MARKETING        *
000500*    CAMPAIGN.  SHARED LAYOUT: THE BRONZE EXTRACT AND THE        *
000600*    SILVER MASTER CARRY IDENTICAL RECORDS -- SILVER HAS BEEN    *
000700*    DEDUPLICATED, REPAIRED AND VALIDATED.                       *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE     BY   TICKET     DESCRIPTION                        *
001100*    -------- ---- ---------- -------------------------------    *
001200*    07/14/93 RGB  MKT-0001   ORIGINAL LAYOUT FOR CAMPAIGN ETL.   *
001300*    02/22/94 CPD  MKT-0014   ADDED ADVERTISING-PLATFORM FIELD.   *
001400*    11/03/96 SUR  MKT-0037   WIDENED INCOME TO 9(07)V99.         *
001500*    08/19/98 NEB  MKT-0055   ADDED PREVIOUS-PURCHASES COUNTER.   *
001600*    03/09/99 RGB  MKT-0061   Y2K -- DATE-RECEIVED / EXTRACTION-  *
001700*                             DATE CONFIRMED FOUR-DIGIT YEAR.     *
001800*----------------------------------------------------------------*
001900 01  WS-CAMPRESP-REC.
002000     05  WS-CR-CUSTOMER-ID           PIC X(36).
002100     05  WS-CR-AGE                   PIC 9(03).
002200     05  WS-CR-GENDER                PIC X(01).
002300         88  WS-CR-GENDER-MALE           VALUE 'M'.
002400         88  WS-CR-GENDER-FEMALE         VALUE 'F'.
002500     05  WS-CR-INCOME                PIC S9(07)V99.               MKT-0037
002600     05  WS-CR-INCOME-MISSING        PIC X(01).
002700         88  WS-CR-INCOME-IS-MISSING     VALUE 'Y'.
002800         88  WS-CR-INCOME-IS-PRESENT     VALUE 'N'.
002900     05  WS-CR-CAMPAIGN-ID           PIC X(36).
003000     05  WS-CR-CAMPAIGN-CHANNEL      PIC X(12).
003100         88  WS-CR-CHANNEL-EMAIL         VALUE 'email'.
003200         88  WS-CR-CHANNEL-SOCIAL        VALUE 'social_media'.
003300         88  WS-CR-CHANNEL-SEARCH        VALUE 'search'.
003400         88  WS-CR-CHANNEL-DISPLAY       VALUE 'display'.
003500     05  WS-CR-CAMPAIGN-TYPE         PIC X(16).
003600     05  WS-CR-AD-SPEND              PIC S9(07)V99.
003700     05  WS-CR-AD-SPEND-MISSING      PIC X(01).
003800         88  WS-CR-AD-SPEND-IS-MISSING   VALUE 'Y'.
003900         88  WS-CR-AD-SPEND-IS-PRESENT   VALUE 'N'.
004000     05  WS-CR-IMPRESSIONS           PIC 9(05).
004100     05  WS-CR-CLICKS                PIC 9(05).
004200     05  WS-CR-CONVERSIONS           PIC 9(03).
004300     05  WS-CR-REVENUE               PIC 9(07)V99.
004400     05  WS-CR-WEBSITE-VISITS        PIC 9(05).
004500     05  WS-CR-TIME-ON-SITE          PIC 9(05).
004600     05  WS-CR-PREVIOUS-PURCHASES    PIC 9(03).                   MKT-0055
004700     05  WS-CR-DATE-RECEIVED.
004800         10  WS-CR-DR-YEAR           PIC 9(04).                   MKT-0061
004900         10  FILLER                  PIC X(01) VALUE '-'.
005000         10  WS-CR-DR-MONTH          PIC 9(02).
005100         10  FILLER                  PIC X(01) VALUE '-'.
005200         10  WS-CR-DR-DAY            PIC 9(02).
005300         10  FILLER                  PIC X(01) VALUE SPACE.
005400         10  WS-CR-DR-HOUR           PIC 9(02).
005500         10  FILLER                  PIC X(01) VALUE ':'.
005600         10  WS-CR-DR-MINUTE         PIC 9(02).
005700         10  FILLER                  PIC X(01) VALUE ':'.
005800         10  WS-CR-DR-SECOND         PIC 9(02).
005900     05  WS-CR-ADVERTISING-PLATFORM  PIC X(16).                   MKT-0014
006000     05  WS-CR-EXTRACTION-DATE.
006100         10  WS-CR-ED-YEAR           PIC 9(04).                   MKT-0061
006200         10  FILLER                  PIC X(01) VALUE '-'.
006300         10  WS-CR-ED-MONTH          PIC 9(02).
006400         10  FILLER                  PIC X(01) VALUE '-'.
006500         10  WS-CR-ED-DAY            PIC 9(02).
006600         10  FILLER                  PIC X(01) VALUE SPACE.
006700         10  WS-CR-ED-HOUR           PIC 9(02).
006800         10  FILLER                  PIC X(01) VALUE ':'.
006900         10  WS-CR-ED-MINUTE         PIC 9(02).
007000         10  FILLER                  PIC X(01) VALUE ':'.
007100         10  WS-CR-ED-SECOND         PIC 9(02).
007200     05  FILLER                      PIC X(04) VALUE SPACES.
