000100******************************************************************
000200*    CAMPGOLD.CPY                                                *
000300*    CAMPAIGN-METRICS RECORD -- GOLD (ENRICHED) OUTPUT           *
000400*    CARRIES EVERY FIELD OF THE SILVER CAMPAIGN-RESPONSE RECORD  *
000500*    PLUS THE SIX MARKETING KPI FIELDS COMPUTED BY THE GOLD-     *
000600*    STAGE CALCULATOR.  ONE OCCURRENCE PER CUSTOMER.             *
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG                                             *
000900*    DATE     BY   TICKET     DESCRIPTION                        *
001000*    -------- ---- ---------- -------------------------------    *
001100*    09/02/93 RGB  MKT-0002   ORIGINAL GOLD LAYOUT -- CTR/CVR/    *
001200*                             CPC/CPA ONLY.                      *
001300*    04/11/95 CPD  MKT-0022   ADDED ROAS AND MARGIN KPI FIELDS.   *
001400*    03/09/99 RGB  MKT-0061   Y2K -- EXTRACTION-DATE CONFIRMED    *
001500*                             FOUR-DIGIT YEAR (SEE CAMPRESP).     *
001600*----------------------------------------------------------------*
001700 01  WS-CAMPGOLD-REC.
001800     05  WS-CG-SOURCE-FIELDS.
001900         10  WS-CG-CUSTOMER-ID           PIC X(36).
002000         10  WS-CG-AGE                   PIC 9(03).
002100         10  WS-CG-GENDER                PIC X(01).
002200         10  WS-CG-INCOME                PIC S9(07)V99.
002300         10  WS-CG-CAMPAIGN-ID           PIC X(36).
002400         10  WS-CG-CAMPAIGN-CHANNEL      PIC X(12).
002500         10  WS-CG-CAMPAIGN-TYPE         PIC X(16).
002600         10  WS-CG-AD-SPEND              PIC S9(07)V99.
002700         10  WS-CG-IMPRESSIONS           PIC 9(05).
002800         10  WS-CG-CLICKS                PIC 9(05).
002900         10  WS-CG-CONVERSIONS           PIC 9(03).
003000         10  WS-CG-REVENUE               PIC 9(07)V99.
003100         10  WS-CG-WEBSITE-VISITS        PIC 9(05).
003200         10  WS-CG-TIME-ON-SITE          PIC 9(05).
003300         10  WS-CG-PREVIOUS-PURCHASES    PIC 9(03).
003400         10  WS-CG-DATE-RECEIVED.
003500             15  WS-CG-DR-YEAR           PIC 9(04).
003600             15  FILLER                  PIC X(01) VALUE '-'.
003700             15  WS-CG-DR-MONTH          PIC 9(02).
003800             15  FILLER                  PIC X(01) VALUE '-'.
003900             15  WS-CG-DR-DAY            PIC 9(02).
004000             15  FILLER                  PIC X(01) VALUE SPACE.
004100             15  WS-CG-DR-HOUR           PIC 9(02).
004200             15  FILLER                  PIC X(01) VALUE ':'.
004300             15  WS-CG-DR-MINUTE         PIC 9(02).
004400             15  FILLER                  PIC X(01) VALUE ':'.
004500             15  WS-CG-DR-SECOND         PIC 9(02).
004600         10  WS-CG-ADVERTISING-PLATFORM  PIC X(16).
004700         10  WS-CG-EXTRACTION-DATE.
004800             15  WS-CG-ED-YEAR           PIC 9(04).               MKT-0061
004900             15  FILLER                  PIC X(01) VALUE '-'.
005000             15  WS-CG-ED-MONTH          PIC 9(02).
005100             15  FILLER                  PIC X(01) VALUE '-'.
005200             15  WS-CG-ED-DAY            PIC 9(02).
005300             15  FILLER                  PIC X(01) VALUE SPACE.
005400             15  WS-CG-ED-HOUR           PIC 9(02).
005500             15  FILLER                  PIC X(01) VALUE ':'.
005600             15  WS-CG-ED-MINUTE         PIC 9(02).
005700             15  FILLER                  PIC X(01) VALUE ':'.
005800             15  WS-CG-ED-SECOND         PIC 9(02).
005900     05  WS-CG-KPI-FIELDS.
006000         10  WS-CG-CTR                   PIC S9(05)V99.
006100         10  WS-CG-CVR                   PIC S9(05)V99.
006200         10  WS-CG-CPC                   PIC S9(07)V99.
006300         10  WS-CG-CPA                   PIC S9(07)V99.
006400         10  WS-CG-ROAS                  PIC S9(07)V99.           MKT-0022
006500         10  WS-CG-MARGIN                PIC S9(05)V99.           MKT-0022
006600     05  FILLER                          PIC X(04) VALUE SPACES.
