000100******************************************************************        
000200* PROGRAM:     MKTGEN                                                     
000300* AUTHOR:      NOEMI BERGE                                                
000400* INSTALLATION: DATAPROC SERVICES -- MARKETING SYSTEMS GROUP              
000500* DATE-WRITTEN: 07/14/1993                                                
000600* SECURITY:    UNCLASSIFIED -- INTERNAL BATCH PROGRAM                     
000700******************************************************************        
000800* PURPOSE.  NIGHTLY STEP 1 OF THE MARKETING-CAMPAIGN ETL BATCH.           
000900* BUILDS THE SYNTHETIC "BRONZE" EXTRACT OF CUSTOMER CAMPAIGN-             
001000* RESPONSE RECORDS THAT DRIVES THE CLEANSE (MKTCLN) AND KPI               
001100* (MKTKPI) STEPS BEHIND IT.  ONE RECORD IS WRITTEN PER SYNTHETIC          
001200* CUSTOMER; IMPRESSIONS, CLICKS, VISITS, CONVERSIONS, REVENUE AND         
001300* AD SPEND ARE ALL DERIVED FROM THE CUSTOMER'S CAMPAIGN CHANNEL.          
001400*----------------------------------------------------------------*        
001500* MAINTENANCE LOG                                                         
001600* DATE     BY   TICKET     DESCRIPTION                                    
001700* -------- ---- ---------- ----------------------------------             
001800* 07/14/93 NEB  MKT-0001   ORIGINAL PROGRAM.                              
001900* 02/22/94 CPD  MKT-0014   ADDED ADVERTISING-PLATFORM DERIVATION          
002000*                          PER CHANNEL (2250-DERIVAR-PLATAFORMA).         
002100* 11/03/96 SUR  MKT-0037   WIDENED INCOME DRAW TO 9(07)V99 RANGE.         
002200* 08/19/98 NEB  MKT-0055   ADDED PREVIOUS-PURCHASES DERIVATION.           
002300* 03/09/99 RGB  MKT-0061   Y2K -- REPLACED ACCEPT FROM DATE (TWO-         
002400*                          DIGIT YEAR) WITH ACCEPT FROM DATE              
002500*                          YYYYMMDD.  EXTRACTION-DATE STAMPING            
002600*                          CONFIRMED FOUR-DIGIT YEAR THROUGHOUT.          
002700* 06/21/02 SUR  MKT-0079   NO CHANGE TO THIS PROGRAM -- CLAMP             
002800*                          LOGIC IN 2500-DERIVAR-CONVERSIONES             
002900*                          ALREADY KEEPS A BAD DRAW FROM REACHING         
003000*                          MKTVALD.                                       
003100******************************************************************        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID. MKTGEN.                                                      
003400 AUTHOR. NOEMI BERGE.                                                     
003500 INSTALLATION. DATAPROC SERVICES -- MARKETING SYSTEMS GROUP.              
003600 DATE-WRITTEN. 07/14/1993.                                                
003700 DATE-COMPILED.                                                           
003800 SECURITY. UNCLASSIFIED -- INTERNAL BATCH PROGRAM.                        
003900*----------------------------------------------------------------*        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS WS-ALPHA-CLASS IS "A" THRU "Z"                                 
004500     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON                               
004600         OFF STATUS IS WS-RERUN-SWITCH-OFF.                               
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900                                                                          
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT SAL-BRONCE-CAMPANA                                            
005300         ASSIGN TO BRZEXTR                                                
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS FS-BRONCE.                                        
005600                                                                          
005700*----------------------------------------------------------------*        
005800 DATA DIVISION.                                                           
005900                                                                          
006000 FILE SECTION.                                                            
006100                                                                          
006200 FD  SAL-BRONCE-CAMPANA.                                                  
006300     COPY CAMPRESP.                                                       
006400                                                                          
006500*----------------------------------------------------------------*        
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800*    FILE STATUS SWITCHES                                                 
006900*----------------------------------------------------------------*        
007000 01  FS-STATUS-AREAS.                                                     
007100     05  FS-BRONCE                    PIC X(02).                          
007200         88  FS-BRONCE-OK                     VALUE '00'.                 
007300         88  FS-BRONCE-EOF                    VALUE '10'.                 
007400     05  FILLER                       PIC X(01) VALUE SPACE.              
007500                                                                          
007600*----------------------------------------------------------------*        
007700*    RUN COUNTERS AND CONSTANTS                                           
007800*----------------------------------------------------------------*        
007900 01  WS-CONTADORES.                                                       
008000     05  WS-CUSTOMER-SEQ              PIC 9(05) COMP VALUE ZERO.          
008100     05  WS-TOTAL-GENERADOS           PIC 9(05) COMP VALUE ZERO.          
008200     05  WS-CANAL-IDX                 PIC 9(01) COMP VALUE ZERO.          
008300     05  WS-TRIAL-IDX                 PIC 9(03) COMP VALUE ZERO.          
008400     05  WS-VISITA-PCT                PIC 9(03) COMP VALUE ZERO.          
008500     05  FILLER                       PIC X(01) VALUE SPACE.              
008600                                                                          
008700 77  WS-TOTAL-CUSTOMERS            PIC 9(05) COMP VALUE 5000.             
008800                                                                          
008900*----------------------------------------------------------------*        
009000*    MARKETING CHANNEL TABLE -- IMPRESSION RANGE AND EXPECTED CTR         
009100*    BY CHANNEL.  LOADED BY 1250-CARGAR-TABLA-CANALES AT START-UP.        
009200*----------------------------------------------------------------*        
009300 01  WS-TABLA-CANALES.                                                    
009400     05  WS-CANAL-ENTRADA OCCURS 4 TIMES INDEXED BY WS-CANAL-NDX.         
009500         10  WS-CANAL-NOMBRE             PIC X(12).                       
009600         10  WS-CANAL-IMPR-MIN           PIC 9(05) COMP.                  
009700         10  WS-CANAL-IMPR-MAX           PIC 9(05) COMP.                  
009800         10  WS-CANAL-CTR-PCT            PIC 9(03) COMP.                  
009900     05  FILLER                       PIC X(01) VALUE SPACE.              
010000                                                                          
010100*----------------------------------------------------------------*        
010200*    REVENUE TICKET TABLE -- LOADED VIA REDEFINES OF THE LITERAL          
010300*    VALUES BELOW (NO VALUE CLAUSE ALLOWED DIRECTLY UNDER OCCURS).        
010400*----------------------------------------------------------------*        
010500 01  WS-TICKET-VALORES-INICIAL.                                           
010600     05  FILLER                       PIC 9(05) VALUE 00300.              
010700     05  FILLER                       PIC 9(05) VALUE 00500.              
010800     05  FILLER                       PIC 9(05) VALUE 00800.              
010900     05  FILLER                       PIC 9(05) VALUE 01200.              
011000     05  FILLER                       PIC 9(05) VALUE 02000.              
011100 01  WS-TICKET-VALORES REDEFINES WS-TICKET-VALORES-INICIAL.               
011200     05  WS-TICKET-VALOR         PIC 9(05) COMP OCCURS 5 TIMES.           
011300                                                                          
011400*----------------------------------------------------------------*        
011500*    FIXED CAMPAIGN IDENTIFIERS (TWO CAMPAIGNS PER SPEC)                  
011600*----------------------------------------------------------------*        
011700 01  WS-CAMPANA-FIJA.                                                     
011800     05  WS-CAMPID-1  PIC X(36) VALUE                                     
011900         'CAMPAIGN-PRODUCT-LAUNCH-SPRING-00001'.                          
012000     05  WS-CAMPID-2  PIC X(36) VALUE                                     
012100         'CAMPAIGN-PRODUCT-LAUNCH-SPRING-00002'.                          
012200     05  FILLER                       PIC X(01) VALUE SPACE.              
012300                                                                          
012400*----------------------------------------------------------------*        
012500*    CUSTOMER-ID BUILD AREA -- SEQUENCE-BASED UNIQUE KEY, NOT A           
012600*    TRUE UUID (SEE PROGRAM NARRATIVE)                                    
012700*----------------------------------------------------------------*        
012800 01  WS-CUSTOMER-ID-BUILD.                                                
012900     05  FILLER                       PIC X(04) VALUE 'CUST'.             
013000     05  WS-CID-RUN-DATE              PIC 9(08).                          
013100     05  FILLER                       PIC X(01) VALUE '-'.                
013200     05  WS-CID-SEQ                   PIC 9(09).                          
013300     05  FILLER                       PIC X(14) VALUE SPACES.             
013400                                                                          
013500*----------------------------------------------------------------*        
013600*    RUN DATE/TIME -- STAMPED ON EVERY RECORD AS EXTRACTION-DATE          
013700*----------------------------------------------------------------*        
013800 77  WS-RUN-DATE-YYYYMMDD          PIC 9(08) VALUE ZERO.                  
013900 77  WS-RUN-TIME-HHMMSSCC          PIC 9(08) VALUE ZERO.                  
014000 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE-YYYYMMDD.                   
014100     05  WS-RUN-YEAR                  PIC 9(04).                          
014200     05  WS-RUN-MONTH                 PIC 9(02).                          
014300     05  WS-RUN-DAY                   PIC 9(02).                          
014400 01  WS-RUN-TIME-FIELDS REDEFINES WS-RUN-TIME-HHMMSSCC.                   
014500     05  WS-RUN-HOUR                  PIC 9(02).                          
014600     05  WS-RUN-MINUTE                PIC 9(02).                          
014700     05  WS-RUN-SECOND                PIC 9(02).                          
014800     05  WS-RUN-HUNDREDTH             PIC 9(02).                          
014900                                                                          
015000*----------------------------------------------------------------*        
015100*    PSEUDO-RANDOM NUMBER GENERATOR -- MANUALLY CODED LINEAR              
015200*    CONGRUENTIAL METHOD.  NO INTRINSIC FUNCTION IS USED; THE             
015300*    REMAINDER PHRASE OF DIVIDE SUPPLIES THE MODULUS STEP.                
015400*----------------------------------------------------------------*        
015500 01  WS-RANDOM-AREA.                                                      
015600     05  WS-RANDOM-SEED          PIC S9(09) COMP VALUE 123456789.         
015700     05  WS-RANDOM-MULT               PIC S9(09) COMP VALUE 31821.        
015800     05  WS-RANDOM-INCR               PIC S9(09) COMP VALUE 13849.        
015900     05  WS-RANDOM-MODULUS            PIC S9(09) COMP VALUE 65536.        
016000     05  WS-RANDOM-PRODUCT            PIC S9(18) COMP VALUE ZERO.         
016100     05  WS-RANDOM-QUOT               PIC S9(18) COMP VALUE ZERO.         
016200     05  WS-RANDOM-RANGE              PIC S9(09) COMP VALUE ZERO.         
016300     05  WS-RANDOM-LOW                PIC S9(09) COMP VALUE ZERO.         
016400     05  WS-RANDOM-HIGH               PIC S9(09) COMP VALUE ZERO.         
016500     05  WS-RANDOM-RESULT             PIC S9(09) COMP VALUE ZERO.         
016600                                                                          
016700*----------------------------------------------------------------*        
016800 PROCEDURE DIVISION.                                                      
016900*----------------------------------------------------------------*        
017000                                                                          
017100     PERFORM 1000-INICIAR-PROGRAMA                                        
017200         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
017300                                                                          
017400     PERFORM 2000-PROCESAR-LOTE                                           
017500         THRU 2000-PROCESAR-LOTE-FIN                                      
017600         UNTIL WS-CUSTOMER-SEQ = WS-TOTAL-CUSTOMERS.                      
017700                                                                          
017800     PERFORM 3000-FINALIZAR-PROGRAMA                                      
017900         THRU 3000-FINALIZAR-PROGRAMA-FIN.                                
018000                                                                          
018100     DISPLAY 'MKTGEN -- BRONZE RECORDS WRITTEN: '                         
018200         WS-TOTAL-GENERADOS.                                              
018300                                                                          
018400     STOP RUN.                                                            
018500*----------------------------------------------------------------*        
018600 1000-INICIAR-PROGRAMA.                                                   
018700                                                                          
018800     PERFORM 1100-ABRIR-ARCHIVOS                                          
018900         THRU 1100-ABRIR-ARCHIVOS-FIN.                                    
019000                                                                          
019100     PERFORM 1200-INICIALIZAR-VARIABLES                                   
019200         THRU 1200-INICIALIZAR-VARIABLES-FIN.                             
019300                                                                          
019400 1000-INICIAR-PROGRAMA-FIN.                                               
019500     EXIT.                                                                
019600*----------------------------------------------------------------*        
019700 1100-ABRIR-ARCHIVOS.                                                     
019800                                                                          
019900     OPEN OUTPUT SAL-BRONCE-CAMPANA.                                      
020000                                                                          
020100     EVALUATE TRUE                                                        
020200         WHEN FS-BRONCE-OK                                                
020300             CONTINUE                                                     
020400         WHEN OTHER                                                       
020500             DISPLAY 'ERROR AL ABRIR EL ARCHIVO BRONCE'                   
020600             DISPLAY 'FILE STATUS: ' FS-BRONCE                            
020700* SI NO ABRE EL ARCHIVO DE SALIDA DETENGO EL PROCESO                      
020800             STOP RUN                                                     
020900     END-EVALUATE.                                                        
021000                                                                          
021100 1100-ABRIR-ARCHIVOS-FIN.                                                 
021200     EXIT.                                                                
021300*----------------------------------------------------------------*        
021400 1200-INICIALIZAR-VARIABLES.                                              
021500                                                                          
021600     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
021700     ACCEPT WS-RUN-TIME-HHMMSSCC FROM TIME.                               
021800     MOVE ZERO TO WS-CUSTOMER-SEQ.                                        
021900     MOVE ZERO TO WS-TOTAL-GENERADOS.                                     
022000                                                                          
022100     PERFORM 1250-CARGAR-TABLA-CANALES                                    
022200         THRU 1250-CARGAR-TABLA-CANALES-FIN.                              
022300                                                                          
022400 1200-INICIALIZAR-VARIABLES-FIN.                                          
022500     EXIT.                                                                
022600*----------------------------------------------------------------*        
022700 1250-CARGAR-TABLA-CANALES.                                               
022800                                                                          
022900     MOVE 'display'      TO WS-CANAL-NOMBRE(1).                           
023000     MOVE 5               TO WS-CANAL-IMPR-MIN(1).                        
023100     MOVE 35              TO WS-CANAL-IMPR-MAX(1).                        
023200     MOVE 1               TO WS-CANAL-CTR-PCT(1).                         
023300                                                                          
023400     MOVE 'social_media' TO WS-CANAL-NOMBRE(2).                           
023500     MOVE 5               TO WS-CANAL-IMPR-MIN(2).                        
023600     MOVE 25              TO WS-CANAL-IMPR-MAX(2).                        
023700     MOVE 5               TO WS-CANAL-CTR-PCT(2).                         
023800                                                                          
023900     MOVE 'email'         TO WS-CANAL-NOMBRE(3).                          
024000     MOVE 1               TO WS-CANAL-IMPR-MIN(3).                        
024100     MOVE 15              TO WS-CANAL-IMPR-MAX(3).                        
024200     MOVE 12              TO WS-CANAL-CTR-PCT(3).                         
024300                                                                          
024400     MOVE 'search'        TO WS-CANAL-NOMBRE(4).                          
024500     MOVE 1               TO WS-CANAL-IMPR-MIN(4).                        
024600     MOVE 10               TO WS-CANAL-IMPR-MAX(4).                       
024700     MOVE 8               TO WS-CANAL-CTR-PCT(4).                         
024800                                                                          
024900 1250-CARGAR-TABLA-CANALES-FIN.                                           
025000     EXIT.                                                                
025100*----------------------------------------------------------------*        
025200 2000-PROCESAR-LOTE.                                                      
025300                                                                          
025400     ADD 1 TO WS-CUSTOMER-SEQ.                                            
025500     INITIALIZE WS-CAMPRESP-REC.                                          
025600                                                                          
025700     PERFORM 2100-DERIVAR-IDENTIDAD                                       
025800         THRU 2100-DERIVAR-IDENTIDAD-FIN.                                 
025900                                                                          
026000     PERFORM 2200-DERIVAR-CANAL                                           
026100         THRU 2200-DERIVAR-CANAL-FIN.                                     
026200                                                                          
026300     PERFORM 2300-DERIVAR-IMPRESIONES                                     
026400         THRU 2300-DERIVAR-IMPRESIONES-FIN.                               
026500                                                                          
026600     PERFORM 2400-DERIVAR-CLICKS                                          
026700         THRU 2400-DERIVAR-CLICKS-FIN.                                    
026800                                                                          
026900     PERFORM 2450-DERIVAR-VISITAS                                         
027000         THRU 2450-DERIVAR-VISITAS-FIN.                                   
027100                                                                          
027200     PERFORM 2500-DERIVAR-CONVERSIONES                                    
027300         THRU 2500-DERIVAR-CONVERSIONES-FIN.                              
027400                                                                          
027500     PERFORM 2550-DERIVAR-INGRESOS                                        
027600         THRU 2550-DERIVAR-INGRESOS-FIN.                                  
027700                                                                          
027800     PERFORM 2560-DERIVAR-GASTO-PUB                                       
027900         THRU 2560-DERIVAR-GASTO-PUB-FIN.                                 
028000                                                                          
028100     PERFORM 2600-DERIVAR-FECHAS                                          
028200         THRU 2600-DERIVAR-FECHAS-FIN.                                    
028300                                                                          
028400     PERFORM 2900-ESCRIBIR-BRONCE                                         
028500         THRU 2900-ESCRIBIR-BRONCE-FIN.                                   
028600                                                                          
028700 2000-PROCESAR-LOTE-FIN.                                                  
028800     EXIT.                                                                
028900*----------------------------------------------------------------*        
029000 2100-DERIVAR-IDENTIDAD.                                                  
029100                                                                          
029200     MOVE WS-RUN-DATE-YYYYMMDD TO WS-CID-RUN-DATE.                        
029300     MOVE WS-CUSTOMER-SEQ      TO WS-CID-SEQ.                             
029400     MOVE WS-CUSTOMER-ID-BUILD TO WS-CR-CUSTOMER-ID.                      
029500                                                                          
029600     MOVE 18 TO WS-RANDOM-LOW.  MOVE 65 TO WS-RANDOM-HIGH.                
029700     PERFORM 8110-ALEATORIO-EN-RANGO                                      
029800         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
029900     MOVE WS-RANDOM-RESULT TO WS-CR-AGE.                                  
030000                                                                          
030100     MOVE 1 TO WS-RANDOM-LOW.  MOVE 2 TO WS-RANDOM-HIGH.                  
030200     PERFORM 8110-ALEATORIO-EN-RANGO                                      
030300         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
030400     IF WS-RANDOM-RESULT = 1                                              
030500         MOVE 'M' TO WS-CR-GENDER                                         
030600     ELSE                                                                 
030700         MOVE 'F' TO WS-CR-GENDER                                         
030800     END-IF.                                                              
030900                                                                          
031000* ANNUAL INCOME DRAWN IN WHOLE CENTS, THEN RESCALED TO 9(07)V99           
031100     MOVE 100000  TO WS-RANDOM-LOW.                                       
031200     MOVE 1000000 TO WS-RANDOM-HIGH.                                      
031300     PERFORM 8110-ALEATORIO-EN-RANGO                                      
031400         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
031500     COMPUTE WS-CR-INCOME ROUNDED = WS-RANDOM-RESULT / 100.               
031600     MOVE 'N' TO WS-CR-INCOME-MISSING.                                    
031700                                                                          
031800* A SMALL FRACTION OF CUSTOMERS ARRIVE WITH NO INCOME ON FILE --          
031900* SILVER-STAGE MEAN-INCOME REPAIR (MKTCLN) DEPENDS ON THIS.               
032000     MOVE 0 TO WS-RANDOM-LOW.  MOVE 99 TO WS-RANDOM-HIGH.                 
032100     PERFORM 8110-ALEATORIO-EN-RANGO                                      
032200         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
032300     IF WS-RANDOM-RESULT < 5                                              
032400         MOVE ZERO TO WS-CR-INCOME                                        
032500         MOVE 'Y'  TO WS-CR-INCOME-MISSING                                
032600     END-IF.                                                              
032700                                                                          
032800     MOVE 1 TO WS-RANDOM-LOW.  MOVE 2 TO WS-RANDOM-HIGH.                  
032900     PERFORM 8110-ALEATORIO-EN-RANGO                                      
033000         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
033100     IF WS-RANDOM-RESULT = 1                                              
033200         MOVE WS-CAMPID-1 TO WS-CR-CAMPAIGN-ID                            
033300     ELSE                                                                 
033400         MOVE WS-CAMPID-2 TO WS-CR-CAMPAIGN-ID                            
033500     END-IF.                                                              
033600     MOVE 'product_launch' TO WS-CR-CAMPAIGN-TYPE.                        
033700                                                                          
033800 2100-DERIVAR-IDENTIDAD-FIN.                                              
033900     EXIT.                                                                
034000*----------------------------------------------------------------*        
034100 2200-DERIVAR-CANAL.                                                      
034200                                                                          
034300     MOVE 1 TO WS-RANDOM-LOW.  MOVE 4 TO WS-RANDOM-HIGH.                  
034400     PERFORM 8110-ALEATORIO-EN-RANGO                                      
034500         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
034600     MOVE WS-RANDOM-RESULT TO WS-CANAL-IDX.                               
034700     MOVE WS-CANAL-NOMBRE(WS-CANAL-IDX) TO WS-CR-CAMPAIGN-CHANNEL.        
034800                                                                          
034900     PERFORM 2250-DERIVAR-PLATAFORMA                                      
035000         THRU 2250-DERIVAR-PLATAFORMA-FIN.                                
035100                                                                          
035200 2200-DERIVAR-CANAL-FIN.                                                  
035300     EXIT.                                                                
035400*----------------------------------------------------------------*        
035500* PLATFORM VALID FOR THE CHANNEL DRAWN ABOVE.  CHANNEL INDEX 1 IS         
035600* DISPLAY, 2 IS SOCIAL_MEDIA, 3 IS EMAIL, 4 IS SEARCH (SEE                
035700* 1250-CARGAR-TABLA-CANALES).                                             
035800 2250-DERIVAR-PLATAFORMA.                                                 
035900                                                                          
036000     EVALUATE WS-CANAL-IDX                                                
036100         WHEN 1                                                           
036200             MOVE 1 TO WS-RANDOM-LOW                                      
036300             MOVE 3 TO WS-RANDOM-HIGH                                     
036400             PERFORM 8110-ALEATORIO-EN-RANGO                              
036500                 THRU 8110-ALEATORIO-EN-RANGO-FIN                         
036600             EVALUATE WS-RANDOM-RESULT                                    
036700                 WHEN 1                                                   
036800                 MOVE 'Google Ads' TO WS-CR-ADVERTISING-PLATFORM          
036900                 WHEN 2                                                   
037000                 MOVE 'Facebook Ads' TO WS-CR-ADVERTISING-PLATFORM        
037100                 WHEN 3                                                   
037200                 MOVE 'Instagram Ads'  TO                                 
037300                     WS-CR-ADVERTISING-PLATFORM                           
037400             END-EVALUATE                                                 
037500         WHEN 2                                                           
037600             MOVE 1 TO WS-RANDOM-LOW                                      
037700             MOVE 2 TO WS-RANDOM-HIGH                                     
037800             PERFORM 8110-ALEATORIO-EN-RANGO                              
037900                 THRU 8110-ALEATORIO-EN-RANGO-FIN                         
038000             EVALUATE WS-RANDOM-RESULT                                    
038100                 WHEN 1                                                   
038200                 MOVE 'Facebook Ads' TO WS-CR-ADVERTISING-PLATFORM        
038300                 WHEN 2                                                   
038400                 MOVE 'Instagram Ads'  TO                                 
038500                     WS-CR-ADVERTISING-PLATFORM                           
038600             END-EVALUATE                                                 
038700         WHEN 3                                                           
038800             MOVE 'Email Campaign' TO WS-CR-ADVERTISING-PLATFORM          
038900         WHEN 4                                                           
039000             MOVE 'Google Ads'     TO WS-CR-ADVERTISING-PLATFORM          
039100     END-EVALUATE.                                                        
039200                                                                          
039300 2250-DERIVAR-PLATAFORMA-FIN.                                             
039400     EXIT.                                                                
039500*----------------------------------------------------------------*        
039600 2300-DERIVAR-IMPRESIONES.                                                
039700                                                                          
039800     MOVE WS-CANAL-IMPR-MIN(WS-CANAL-IDX) TO WS-RANDOM-LOW.               
039900     MOVE WS-CANAL-IMPR-MAX(WS-CANAL-IDX) TO WS-RANDOM-HIGH.              
040000     PERFORM 8110-ALEATORIO-EN-RANGO                                      
040100         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
040200     MOVE WS-RANDOM-RESULT TO WS-CR-IMPRESSIONS.                          
040300                                                                          
040400 2300-DERIVAR-IMPRESIONES-FIN.                                            
040500     EXIT.                                                                
040600*----------------------------------------------------------------*        
040700* CLICKS ARE ONE BERNOULLI TRIAL PER IMPRESSION AT THE CHANNEL'S          
040800* EXPECTED CLICK-THROUGH RATE -- SEE 2410-TIRAR-CLICK.                    
040900 2400-DERIVAR-CLICKS.                                                     
041000                                                                          
041100     MOVE ZERO TO WS-CR-CLICKS.                                           
041200     PERFORM 2410-TIRAR-CLICK                                             
041300         THRU 2410-TIRAR-CLICK-FIN                                        
041400         VARYING WS-TRIAL-IDX FROM 1 BY 1                                 
041500         UNTIL WS-TRIAL-IDX > WS-CR-IMPRESSIONS.                          
041600                                                                          
041700 2400-DERIVAR-CLICKS-FIN.                                                 
041800     EXIT.                                                                
041900*----------------------------------------------------------------*        
042000 2410-TIRAR-CLICK.                                                        
042100                                                                          
042200     MOVE 0 TO WS-RANDOM-LOW.  MOVE 99 TO WS-RANDOM-HIGH.                 
042300     PERFORM 8110-ALEATORIO-EN-RANGO                                      
042400         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
042500     IF WS-RANDOM-RESULT < WS-CANAL-CTR-PCT(WS-CANAL-IDX)                 
042600         ADD 1 TO WS-CR-CLICKS                                            
042700     END-IF.                                                              
042800                                                                          
042900 2410-TIRAR-CLICK-FIN.                                                    
043000     EXIT.                                                                
043100*----------------------------------------------------------------*        
043200 2450-DERIVAR-VISITAS.                                                    
043300                                                                          
043400     MOVE ZERO TO WS-CR-WEBSITE-VISITS.                                   
043500     IF WS-CR-CLICKS > 0                                                  
043600         MOVE 60 TO WS-RANDOM-LOW                                         
043700         MOVE 85 TO WS-RANDOM-HIGH                                        
043800         PERFORM 8110-ALEATORIO-EN-RANGO                                  
043900             THRU 8110-ALEATORIO-EN-RANGO-FIN                             
044000         MOVE WS-RANDOM-RESULT TO WS-VISITA-PCT                           
044100         PERFORM 2460-TIRAR-VISITA                                        
044200             THRU 2460-TIRAR-VISITA-FIN                                   
044300             VARYING WS-TRIAL-IDX FROM 1 BY 1                             
044400             UNTIL WS-TRIAL-IDX > WS-CR-CLICKS                            
044500     END-IF.                                                              
044600                                                                          
044700     IF WS-CR-WEBSITE-VISITS = 0                                          
044800         MOVE ZERO TO WS-CR-TIME-ON-SITE                                  
044900     ELSE                                                                 
045000         MOVE 60  TO WS-RANDOM-LOW                                        
045100         MOVE 600 TO WS-RANDOM-HIGH                                       
045200         PERFORM 8110-ALEATORIO-EN-RANGO                                  
045300             THRU 8110-ALEATORIO-EN-RANGO-FIN                             
045400         MOVE WS-RANDOM-RESULT TO WS-CR-TIME-ON-SITE                      
045500     END-IF.                                                              
045600                                                                          
045700 2450-DERIVAR-VISITAS-FIN.                                                
045800     EXIT.                                                                
045900*----------------------------------------------------------------*        
046000 2460-TIRAR-VISITA.                                                       
046100                                                                          
046200     MOVE 0 TO WS-RANDOM-LOW.  MOVE 99 TO WS-RANDOM-HIGH.                 
046300     PERFORM 8110-ALEATORIO-EN-RANGO                                      
046400         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
046500     IF WS-RANDOM-RESULT < WS-VISITA-PCT                                  
046600         ADD 1 TO WS-CR-WEBSITE-VISITS                                    
046700     END-IF.                                                              
046800                                                                          
046900 2460-TIRAR-VISITA-FIN.                                                   
047000     EXIT.                                                                
047100*----------------------------------------------------------------*        
047200* 3% OF CUSTOMERS WITH A VISIT CONVERT; WHEN THEY DO, 85% BUY             
047300* ONCE AND 15% BUY TWICE.  CONVERSIONS CAN NEVER OUTNUMBER CLICKS         
047400* -- THE FINAL SILVER-STAGE GUARD LIVES IN MKTVALD, THIS IS JUST          
047500* A SANITY CLAMP AT THE SOURCE.                                           
047600 2500-DERIVAR-CONVERSIONES.                                               
047700                                                                          
047800     MOVE ZERO TO WS-CR-CONVERSIONS.                                      
047900     IF WS-CR-WEBSITE-VISITS > 0                                          
048000         MOVE 0 TO WS-RANDOM-LOW                                          
048100         MOVE 99 TO WS-RANDOM-HIGH                                        
048200         PERFORM 8110-ALEATORIO-EN-RANGO                                  
048300             THRU 8110-ALEATORIO-EN-RANGO-FIN                             
048400         IF WS-RANDOM-RESULT < 3                                          
048500             MOVE 0 TO WS-RANDOM-LOW                                      
048600             MOVE 99 TO WS-RANDOM-HIGH                                    
048700             PERFORM 8110-ALEATORIO-EN-RANGO                              
048800                 THRU 8110-ALEATORIO-EN-RANGO-FIN                         
048900             IF WS-RANDOM-RESULT < 85                                     
049000                 MOVE 1 TO WS-CR-CONVERSIONS                              
049100             ELSE                                                         
049200                 MOVE 2 TO WS-CR-CONVERSIONS                              
049300             END-IF                                                       
049400         END-IF                                                           
049500     END-IF.                                                              
049600                                                                          
049700     IF WS-CR-CONVERSIONS > WS-CR-CLICKS                                  
049800         MOVE WS-CR-CLICKS TO WS-CR-CONVERSIONS                           
049900     END-IF.                                                              
050000                                                                          
050100 2500-DERIVAR-CONVERSIONES-FIN.                                           
050200     EXIT.                                                                
050300*----------------------------------------------------------------*        
050400 2550-DERIVAR-INGRESOS.                                                   
050500                                                                          
050600     MOVE 1 TO WS-RANDOM-LOW.  MOVE 5 TO WS-RANDOM-HIGH.                  
050700     PERFORM 8110-ALEATORIO-EN-RANGO                                      
050800         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
050900     COMPUTE WS-CR-REVENUE =                                              
051000         WS-CR-CONVERSIONS * WS-TICKET-VALOR(WS-RANDOM-RESULT).           
051100                                                                          
051200     MOVE 0 TO WS-RANDOM-LOW.  MOVE 2 TO WS-RANDOM-HIGH.                  
051300     PERFORM 8110-ALEATORIO-EN-RANGO                                      
051400         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
051500     MOVE WS-RANDOM-RESULT TO WS-CR-PREVIOUS-PURCHASES.                   
051600                                                                          
051700 2550-DERIVAR-INGRESOS-FIN.                                               
051800     EXIT.                                                                
051900*----------------------------------------------------------------*        
052000* AD SPEND FORMULA IS CHANNEL-SPECIFIC: PER-EMAIL-SENT, PER-CLICK         
052100* OR PER-THOUSAND-IMPRESSIONS.  A SMALL FRACTION OF CUSTOMERS             
052200* ARRIVE WITH NO AD-SPEND FIGURE ON FILE (SEE MKT-0055 NOTE).             
052300 2560-DERIVAR-GASTO-PUB.                                                  
052400                                                                          
052500     MOVE 'N' TO WS-CR-AD-SPEND-MISSING.                                  
052600                                                                          
052700     EVALUATE WS-CANAL-IDX                                                
052800         WHEN 3                                                           
052900             COMPUTE WS-CR-AD-SPEND ROUNDED =                             
053000                 WS-CR-IMPRESSIONS * 0.20                                 
053100         WHEN 4                                                           
053200             COMPUTE WS-CR-AD-SPEND ROUNDED =                             
053300                 WS-CR-CLICKS * 22.23                                     
053400         WHEN OTHER                                                       
053500             COMPUTE WS-CR-AD-SPEND ROUNDED =                             
053600                 (WS-CR-IMPRESSIONS / 1000) * 49.34                       
053700     END-EVALUATE.                                                        
053800                                                                          
053900     MOVE 0 TO WS-RANDOM-LOW.  MOVE 99 TO WS-RANDOM-HIGH.                 
054000     PERFORM 8110-ALEATORIO-EN-RANGO                                      
054100         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
054200     IF WS-RANDOM-RESULT < 5                                              
054300         MOVE ZERO TO WS-CR-AD-SPEND                                      
054400         MOVE 'Y'  TO WS-CR-AD-SPEND-MISSING                              
054500     END-IF.                                                              
054600                                                                          
054700 2560-DERIVAR-GASTO-PUB-FIN.                                              
054800     EXIT.                                                                
054900*----------------------------------------------------------------*        
055000* DATE-RECEIVED IS A RANDOM TIMESTAMP OVER THE CAMPAIGN WINDOW            
055100* 2025-08-06 THROUGH 2025-09-06; EXTRACTION-DATE IS THE RUN CLOCK.        
055200 2600-DERIVAR-FECHAS.                                                     
055300                                                                          
055400     MOVE 0 TO WS-RANDOM-LOW.  MOVE 31 TO WS-RANDOM-HIGH.                 
055500     PERFORM 8110-ALEATORIO-EN-RANGO                                      
055600         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
055700     IF WS-RANDOM-RESULT NOT > 25                                         
055800         MOVE 2025 TO WS-CR-DR-YEAR                                       
055900         MOVE 08   TO WS-CR-DR-MONTH                                      
056000         COMPUTE WS-CR-DR-DAY = 6 + WS-RANDOM-RESULT                      
056100     ELSE                                                                 
056200         MOVE 2025 TO WS-CR-DR-YEAR                                       
056300         MOVE 09   TO WS-CR-DR-MONTH                                      
056400         COMPUTE WS-CR-DR-DAY = WS-RANDOM-RESULT - 25                     
056500     END-IF.                                                              
056600                                                                          
056700     MOVE 0 TO WS-RANDOM-LOW.  MOVE 23 TO WS-RANDOM-HIGH.                 
056800     PERFORM 8110-ALEATORIO-EN-RANGO                                      
056900         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
057000     MOVE WS-RANDOM-RESULT TO WS-CR-DR-HOUR.                              
057100                                                                          
057200     MOVE 0 TO WS-RANDOM-LOW.  MOVE 59 TO WS-RANDOM-HIGH.                 
057300     PERFORM 8110-ALEATORIO-EN-RANGO                                      
057400         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
057500     MOVE WS-RANDOM-RESULT TO WS-CR-DR-MINUTE.                            
057600                                                                          
057700     PERFORM 8110-ALEATORIO-EN-RANGO                                      
057800         THRU 8110-ALEATORIO-EN-RANGO-FIN.                                
057900     MOVE WS-RANDOM-RESULT TO WS-CR-DR-SECOND.                            
058000                                                                          
058100     MOVE WS-RUN-YEAR   TO WS-CR-ED-YEAR.                                 
058200     MOVE WS-RUN-MONTH  TO WS-CR-ED-MONTH.                                
058300     MOVE WS-RUN-DAY    TO WS-CR-ED-DAY.                                  
058400     MOVE WS-RUN-HOUR   TO WS-CR-ED-HOUR.                                 
058500     MOVE WS-RUN-MINUTE TO WS-CR-ED-MINUTE.                               
058600     MOVE WS-RUN-SECOND TO WS-CR-ED-SECOND.                               
058700                                                                          
058800 2600-DERIVAR-FECHAS-FIN.                                                 
058900     EXIT.                                                                
059000*----------------------------------------------------------------*        
059100 2900-ESCRIBIR-BRONCE.                                                    
059200                                                                          
059300     WRITE WS-CAMPRESP-REC.                                               
059400     ADD 1 TO WS-TOTAL-GENERADOS.                                         
059500                                                                          
059600 2900-ESCRIBIR-BRONCE-FIN.                                                
059700     EXIT.                                                                
059800*----------------------------------------------------------------*        
059900 3000-FINALIZAR-PROGRAMA.                                                 
060000                                                                          
060100     PERFORM 3200-CERRAR-ARCHIVOS                                         
060200         THRU 3200-CERRAR-ARCHIVOS-FIN.                                   
060300                                                                          
060400 3000-FINALIZAR-PROGRAMA-FIN.                                             
060500     EXIT.                                                                
060600*----------------------------------------------------------------*        
060700 3200-CERRAR-ARCHIVOS.                                                    
060800                                                                          
060900     CLOSE SAL-BRONCE-CAMPANA.                                            
061000                                                                          
061100     IF NOT FS-BRONCE-OK                                                  
061200         DISPLAY 'ERROR AL CERRAR ARCHIVO BRONCE: ' FS-BRONCE             
061300     END-IF.                                                              
061400                                                                          
061500 3200-CERRAR-ARCHIVOS-FIN.                                                
061600     EXIT.                                                                
061700*----------------------------------------------------------------*        
061800 8100-PROXIMO-ALEATORIO.                                                  
061900                                                                          
062000     COMPUTE WS-RANDOM-PRODUCT =                                          
062100         (WS-RANDOM-SEED * WS-RANDOM-MULT) + WS-RANDOM-INCR.              
062200                                                                          
062300     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS                        
062400         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.                  
062500                                                                          
062600 8100-PROXIMO-ALEATORIO-FIN.                                              
062700     EXIT.                                                                
062800*----------------------------------------------------------------*        
062900 8110-ALEATORIO-EN-RANGO.                                                 
063000                                                                          
063100     PERFORM 8100-PROXIMO-ALEATORIO                                       
063200         THRU 8100-PROXIMO-ALEATORIO-FIN.                                 
063300                                                                          
063400     COMPUTE WS-RANDOM-RANGE = WS-RANDOM-HIGH - WS-RANDOM-LOW + 1.        
063500                                                                          
063600     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
063700         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-RESULT.                
063800                                                                          
063900     ADD WS-RANDOM-LOW TO WS-RANDOM-RESULT.                               
064000                                                                          
064100 8110-ALEATORIO-EN-RANGO-FIN.                                             
064200     EXIT.                                                                
064300*----------------------------------------------------------------*        
064400                                                                          
064500 END PROGRAM MKTGEN.                                                      
