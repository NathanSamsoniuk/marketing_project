000100******************************************************************        
000200* PROGRAM:     MKTCLN                                                     
000300* AUTHOR:      CLAUDIA PERDIGUERA                                         
000400* INSTALLATION: DATAPROC SERVICES -- MARKETING SYSTEMS GROUP              
000500* DATE-WRITTEN: 07/28/1993                                                
000600* SECURITY:    UNCLASSIFIED -- INTERNAL BATCH PROGRAM                     
000700******************************************************************        
000800* PURPOSE.  NIGHTLY STEP 2 OF THE MARKETING-CAMPAIGN ETL BATCH.           
000900* READS THE BRONZE EXTRACT BUILT BY MKTGEN IN TWO PASSES: PASS            
001000* ONE ACCUMULATES THE STATISTICS NEEDED TO REPAIR MISSING INCOME          
001100* (RECORD COUNT AND SUM OF NON-MISSING INCOME); PASS TWO DROPS            
001200* DUPLICATE CUSTOMER-ID RECORDS, REPAIRS MISSING INCOME AND AD            
001300* SPEND, CALLS MKTVALD TO ENFORCE THE CONVERSIONS-VS-CLICKS EDIT,         
001400* AND WRITES THE CLEANSED "SILVER" MASTER CONSUMED BY MKTKPI.             
001500*----------------------------------------------------------------*        
001600* MAINTENANCE LOG                                                         
001700* DATE     BY   TICKET     DESCRIPTION                                    
001800* -------- ---- ---------- ----------------------------------             
001900* 07/28/93 CPD  MKT-0002   ORIGINAL PROGRAM.                              
002000* 11/03/96 SUR  MKT-0037   INCOME WIDENED TO 9(07)V99 IN CAMPRESP;        
002100*                          NO LOGIC CHANGE HERE, MEAN CALCULATION         
002200*                          IN 3000-CALCULAR-PROMEDIO-INGRESO              
002300*                          ALREADY CARRIES TWO DECIMALS.                  
002400* 12/15/97 RGB  MKT-0044   RAISED WS-TABLA-VISTOS CAPACITY FROM           
002500*                          3000 TO 5000 ENTRIES -- BRONZE VOLUME          
002600*                          OUTGREW THE ORIGINAL DEDUP TABLE SIZE.         
002700* 08/19/98 NEB  MKT-0055   PREVIOUS-PURCHASES ADDED TO CAMPRESP;          
002800*                          PASSED THROUGH UNCHANGED BY THE GROUP          
002900*                          MOVES IN 4320-REPARAR-CAMPOS, NO EDIT          
003000*                          NEEDED FOR THIS COUNTER.                       
003100* 03/09/99 RGB  MKT-0061   Y2K -- REPLACED ACCEPT FROM DATE (TWO-         
003200*                          DIGIT YEAR) WITH ACCEPT FROM DATE              
003300*                          YYYYMMDD FOR THE EXTRACTION-DATE STAMP         
003400*                          APPLIED IN 4340-SELLAR-EXTRACCION.             
003500* 06/21/02 SUR  MKT-0079   ABEND DISPLAY IN 4330-VALIDAR-REGISTRO         
003600*                          NOW SHOWS THE ERROR CODE AND TEXT              
003700*                          RETURNED BY MKTVALD INSTEAD OF A FIXED         
003800*                          MESSAGE.                                       
003900******************************************************************        
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID. MKTCLN.                                                      
004200 AUTHOR. CLAUDIA PERDIGUERA.                                              
004300 INSTALLATION. DATAPROC SERVICES -- MARKETING SYSTEMS GROUP.              
004400 DATE-WRITTEN. 07/28/1993.                                                
004500 DATE-COMPILED.                                                           
004600 SECURITY. UNCLASSIFIED -- INTERNAL BATCH PROGRAM.                        
004700*----------------------------------------------------------------*        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS WS-ALPHA-CLASS IS "A" THRU "Z"                                 
005300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON                               
005400         OFF STATUS IS WS-RERUN-SWITCH-OFF.                               
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700                                                                          
005800 FILE-CONTROL.                                                            
005900                                                                          
006000     SELECT ENT-BRONCE-CAMPANA                                            
006100         ASSIGN TO BRZEXTR                                                
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS FS-BRONCE.                                        
006400                                                                          
006500     SELECT SAL-PLATA-CAMPANA                                             
006600         ASSIGN TO PLTMSTR                                                
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS FS-PLATA.                                         
006900                                                                          
007000*----------------------------------------------------------------*        
007100 DATA DIVISION.                                                           
007200                                                                          
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  ENT-BRONCE-CAMPANA.                                                  
007600     01  WS-ENT-BRONCE-REC.                                               
007700         05  WS-ENT-BRONCE-DATA         PIC X(213).                       
007800         05  FILLER                    PIC X(04).                         
007900                                                                          
008000 FD  SAL-PLATA-CAMPANA.                                                   
008100     01  WS-SAL-PLATA-REC.                                                
008200         05  WS-SAL-PLATA-DATA         PIC X(213).                        
008300         05  FILLER                    PIC X(04).                         
008400                                                                          
008500*----------------------------------------------------------------*        
008600 WORKING-STORAGE SECTION.                                                 
008700*----------------------------------------------------------------*        
008800*    FILE STATUS SWITCHES                                                 
008900*----------------------------------------------------------------*        
009000 01  FS-STATUS-AREAS.                                                     
009100     05  FS-BRONCE                    PIC X(02).                          
009200         88  FS-BRONCE-OK                     VALUE '00'.                 
009300         88  FS-BRONCE-EOF                    VALUE '10'.                 
009400     05  FS-PLATA                     PIC X(02).                          
009500         88  FS-PLATA-OK                      VALUE '00'.                 
009600     05  FILLER                       PIC X(01) VALUE SPACE.              
009700                                                                          
009800*----------------------------------------------------------------*        
009900*    RUN COUNTERS                                                         
010000*----------------------------------------------------------------*        
010100 01  WS-SWITCHES.                                                         
010200     05  WS-VISTOS-SW                 PIC X(01) VALUE 'N'.                
010300         88  WS-VISTOS-FOUND                  VALUE 'S'.                  
010400         88  WS-VISTOS-NOTFOUND               VALUE 'N'.                  
010500     05  FILLER                       PIC X(01) VALUE SPACE.              
010600                                                                          
010700 01  WS-CONTADORES.                                                       
010800     05  WS-COUNT-LEIDOS-P1           PIC 9(05) COMP VALUE ZERO.          
010900     05  WS-COUNT-INCOME-VALIDOS      PIC 9(05) COMP VALUE ZERO.          
011000     05  WS-COUNT-LEIDOS              PIC 9(05) COMP VALUE ZERO.          
011100     05  WS-COUNT-DUPLICADOS          PIC 9(05) COMP VALUE ZERO.          
011200     05  WS-COUNT-ESCRITOS            PIC 9(05) COMP VALUE ZERO.          
011300     05  WS-VISTOS-SCAN-IDX           PIC 9(05) COMP VALUE ZERO.          
011400     05  FILLER                       PIC X(01) VALUE SPACE.              
011500                                                                          
011600*----------------------------------------------------------------*        
011700*    INCOME-REPAIR ACCUMULATORS -- MEAN OF NON-MISSING INCOME             
011800*----------------------------------------------------------------*        
011900 01  WS-ACUMULADORES.                                                     
012000     05  WS-SUMA-INCOME               PIC S9(09)V99 VALUE ZERO.           
012100     05  WS-INCOME-PROMEDIO           PIC S9(07)V99 VALUE ZERO.           
012200     05  FILLER                       PIC X(01) VALUE SPACE.              
012300                                                                          
012400*----------------------------------------------------------------*        
012500*    CUSTOMER-ID DEDUP TABLE -- FIRST OCCURRENCE OF A CUSTOMER-ID         
012600*    WINS; LATER ONES ARE DROPPED (4310-VERIFICAR-DUPLICADO).             
012700*----------------------------------------------------------------*        
012800 77  WS-VISTOS-MAX                 PIC 9(05) COMP VALUE 5000.             
012900                                                                          
013000 01  WS-TABLA-VISTOS.                                                     
013100     05  WS-VISTOS-ENTRADA OCCURS 5000 TIMES                              
013200             INDEXED BY WS-VISTOS-NDX.                                    
013300         10  WS-VISTOS-ID               PIC X(36).                        
013400     05  FILLER                       PIC X(01) VALUE SPACE.              
013500                                                                          
013600*----------------------------------------------------------------*        
013700*    ABEND-MESSAGE WORK AREA -- LOADED VIA REDEFINES SO THE FIXED         
013800*    LEAD-IN LITERAL AND MKTVALD'S RETURNED TEXT CAN SHARE ONE            
013900*    DISPLAY LINE (SAME IDIOM AS THE TICKET TABLE IN MKTGEN).             
014000*----------------------------------------------------------------*        
014100 01  WS-ABEND-MSG-INICIAL.                                                
014200     05  FILLER                       PIC X(09) VALUE 'MKT-0079 '.        
014300     05  FILLER                       PIC X(57) VALUE SPACES.             
014400 01  WS-ABEND-MSG REDEFINES WS-ABEND-MSG-INICIAL.                         
014500     05  WS-ABEND-COD                 PIC X(09).                          
014600     05  WS-ABEND-TXT                 PIC X(57).                          
014700                                                                          
014800*----------------------------------------------------------------*        
014900*    RUN-DATE / RUN-TIME FOR THE EXTRACTION-DATE STAMP                    
015000*----------------------------------------------------------------*        
015100 77  WS-RUN-DATE-YYYYMMDD          PIC 9(08) VALUE ZERO.                  
015200 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE-YYYYMMDD.                   
015300     05  WS-RUN-YEAR                  PIC 9(04).                          
015400     05  WS-RUN-MONTH                 PIC 9(02).                          
015500     05  WS-RUN-DAY                   PIC 9(02).                          
015600                                                                          
015700 77  WS-RUN-TIME-HHMMSSCC         PIC 9(08) VALUE ZERO.                   
015800 01  WS-RUN-TIME-FIELDS REDEFINES WS-RUN-TIME-HHMMSSCC.                   
015900     05  WS-RUN-HOUR                  PIC 9(02).                          
016000     05  WS-RUN-MINUTE                PIC 9(02).                          
016100     05  WS-RUN-SECOND                PIC 9(02).                          
016200     05  WS-RUN-HUNDREDTH             PIC 9(02).                          
016300                                                                          
016400*----------------------------------------------------------------*        
016500*    CAMPAIGN-RESPONSE WORK RECORD -- SAME LAYOUT ON BRONZE AND           
016600*    SILVER (SEE CAMPRESP).  READ/WRITE MOVE STRAIGHT INTO/OUT OF         
016700*    THIS AREA SINCE BOTH FD RECORDS ARE PLAIN X(217) BUFFERS.            
016800*----------------------------------------------------------------*        
016900     COPY CAMPRESP.                                                       
017000                                                                          
017100*----------------------------------------------------------------*        
017200*    LINKAGE AREA PASSED TO MKTVALD                                       
017300*----------------------------------------------------------------*        
017400 01  WS-VALIDAR-CONVERSIONES.                                             
017500     05  WS-VC-ENTRADA.                                                   
017600         10  WS-VC-CLICKS-I             PIC 9(05).                        
017700         10  WS-VC-CONVERSIONS-I        PIC 9(03).                        
017800     05  WS-VC-SALIDA.                                                    
017900         10  WS-VC-VALIDACION-O         PIC X(01).                        
018000             88  WS-VC-VALIDACION-OK            VALUE 'S'.                
018100             88  WS-VC-VALIDACION-NOTOK         VALUE 'N'.                
018200         10  WS-VC-MOTIVO-ERROR-O.                                        
018300             15  WS-VC-COD-ERROR-O       PIC X(20).                       
018400             15  WS-VC-DES-ERROR-O       PIC X(100).                      
018500     05  FILLER                       PIC X(01) VALUE SPACE.              
018600                                                                          
018700*----------------------------------------------------------------*        
018800 PROCEDURE DIVISION.                                                      
018900*----------------------------------------------------------------*        
019000                                                                          
019100 PERFORM 1000-INICIAR-PROGRAMA                                            
019200     THRU 1000-INICIAR-PROGRAMA-FIN.                                      
019300                                                                          
019400 PERFORM 2000-PASADA-UNO-ESTADISTICAS                                     
019500     THRU 2000-PASADA-UNO-ESTADISTICAS-FIN                                
019600     UNTIL FS-BRONCE-EOF.                                                 
019700                                                                          
019800 PERFORM 2900-CERRAR-PASADA-UNO                                           
019900     THRU 2900-CERRAR-PASADA-UNO-FIN.                                     
020000                                                                          
020100 PERFORM 3000-CALCULAR-PROMEDIO-INGRESO                                   
020200     THRU 3000-CALCULAR-PROMEDIO-INGRESO-FIN.                             
020300                                                                          
020400 PERFORM 4000-ABRIR-PASADA-DOS                                            
020500     THRU 4000-ABRIR-PASADA-DOS-FIN.                                      
020600                                                                          
020700 PERFORM 4100-PASADA-DOS-TRANSFORMAR                                      
020800     THRU 4100-PASADA-DOS-TRANSFORMAR-FIN                                 
020900     UNTIL FS-BRONCE-EOF.                                                 
021000                                                                          
021100 PERFORM 5000-FINALIZAR-PROGRAMA                                          
021200     THRU 5000-FINALIZAR-PROGRAMA-FIN.                                    
021300                                                                          
021400 DISPLAY 'MKTCLN -- RECORDS READ:       ' WS-COUNT-LEIDOS                 
021500 DISPLAY 'MKTCLN -- DUPLICATES DROPPED: ' WS-COUNT-DUPLICADOS             
021600 DISPLAY 'MKTCLN -- RECORDS WRITTEN:    ' WS-COUNT-ESCRITOS               
021700                                                                          
021800 STOP RUN.                                                                
021900*----------------------------------------------------------------*        
022000 1000-INICIAR-PROGRAMA.                                                   
022100                                                                          
022200     PERFORM 1100-ABRIR-BRONCE-P1                                         
022300         THRU 1100-ABRIR-BRONCE-P1-FIN.                                   
022400                                                                          
022500     PERFORM 1200-INICIALIZAR-VARIABLES                                   
022600         THRU 1200-INICIALIZAR-VARIABLES-FIN.                             
022700                                                                          
022800 1000-INICIAR-PROGRAMA-FIN.                                               
022900     EXIT.                                                                
023000*----------------------------------------------------------------*        
023100 1100-ABRIR-BRONCE-P1.                                                    
023200                                                                          
023300     OPEN INPUT ENT-BRONCE-CAMPANA.                                       
023400                                                                          
023500     EVALUATE TRUE                                                        
023600         WHEN FS-BRONCE-OK                                                
023700             CONTINUE                                                     
023800         WHEN OTHER                                                       
023900             DISPLAY 'MKTCLN -- ERROR OPENING BRONZE EXTRACT'             
024000             DISPLAY 'FILE STATUS: ' FS-BRONCE                            
024100             STOP RUN                                                     
024200     END-EVALUATE.                                                        
024300                                                                          
024400 1100-ABRIR-BRONCE-P1-FIN.                                                
024500     EXIT.                                                                
024600*----------------------------------------------------------------*        
024700 1200-INICIALIZAR-VARIABLES.                                              
024800                                                                          
024900     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
025000     ACCEPT WS-RUN-TIME-HHMMSSCC FROM TIME.                               
025100     INITIALIZE WS-CONTADORES.                                            
025200     INITIALIZE WS-ACUMULADORES.                                          
025300     INITIALIZE WS-TABLA-VISTOS.                                          
025400                                                                          
025500 1200-INICIALIZAR-VARIABLES-FIN.                                          
025600     EXIT.                                                                
025700*----------------------------------------------------------------*        
025800* PASS 1 -- ACCUMULATE RECORD COUNT AND SUM OF NON-MISSING INCOME.        
025900*----------------------------------------------------------------*        
026000 2000-PASADA-UNO-ESTADISTICAS.                                            
026100                                                                          
026200     INITIALIZE WS-CAMPRESP-REC.                                          
026300     READ ENT-BRONCE-CAMPANA INTO WS-CAMPRESP-REC.                        
026400                                                                          
026500     EVALUATE TRUE                                                        
026600         WHEN FS-BRONCE-OK                                                
026700             ADD 1 TO WS-COUNT-LEIDOS-P1                                  
026800             PERFORM 2100-ACUMULAR-INCOME                                 
026900                 THRU 2100-ACUMULAR-INCOME-FIN                            
027000         WHEN FS-BRONCE-EOF                                               
027100             CONTINUE                                                     
027200         WHEN OTHER                                                       
027300             DISPLAY 'MKTCLN -- ERROR READING BRONZE (PASS 1)'            
027400             DISPLAY 'FILE STATUS: ' FS-BRONCE                            
027500             STOP RUN                                                     
027600     END-EVALUATE.                                                        
027700                                                                          
027800 2000-PASADA-UNO-ESTADISTICAS-FIN.                                        
027900     EXIT.                                                                
028000*----------------------------------------------------------------*        
028100 2100-ACUMULAR-INCOME.                                                    
028200                                                                          
028300     IF WS-CR-INCOME-IS-PRESENT                                           
028400         ADD 1 TO WS-COUNT-INCOME-VALIDOS                                 
028500         ADD WS-CR-INCOME TO WS-SUMA-INCOME                               
028600     END-IF.                                                              
028700                                                                          
028800 2100-ACUMULAR-INCOME-FIN.                                                
028900     EXIT.                                                                
029000*----------------------------------------------------------------*        
029100 2900-CERRAR-PASADA-UNO.                                                  
029200                                                                          
029300     CLOSE ENT-BRONCE-CAMPANA.                                            
029400                                                                          
029500 2900-CERRAR-PASADA-UNO-FIN.                                              
029600     EXIT.                                                                
029700*----------------------------------------------------------------*        
029800* MEAN INCOME = SUM OF NON-MISSING INCOME / COUNT OF NON-MISSING          
029900* INCOME, ROUNDED HALF-UP TO 2 DECIMALS.  ZERO WHEN NO RECORD HAD         
030000* A PRESENT INCOME VALUE (AVOIDS A DIVIDE BY ZERO).                       
030100*----------------------------------------------------------------*        
030200 3000-CALCULAR-PROMEDIO-INGRESO.                                          
030300                                                                          
030400     IF WS-COUNT-INCOME-VALIDOS = ZERO                                    
030500         MOVE ZERO TO WS-INCOME-PROMEDIO                                  
030600     ELSE                                                                 
030700         COMPUTE WS-INCOME-PROMEDIO ROUNDED =                             
030800             WS-SUMA-INCOME / WS-COUNT-INCOME-VALIDOS                     
030900     END-IF.                                                              
031000                                                                          
031100 3000-CALCULAR-PROMEDIO-INGRESO-FIN.                                      
031200     EXIT.                                                                
031300*----------------------------------------------------------------*        
031400 4000-ABRIR-PASADA-DOS.                                                   
031500                                                                          
031600     OPEN INPUT ENT-BRONCE-CAMPANA.                                       
031700                                                                          
031800     EVALUATE TRUE                                                        
031900         WHEN FS-BRONCE-OK                                                
032000             CONTINUE                                                     
032100         WHEN OTHER                                                       
032200             DISPLAY 'MKTCLN -- ERROR REOPENING BRONZE EXTRACT'           
032300             DISPLAY 'FILE STATUS: ' FS-BRONCE                            
032400             STOP RUN                                                     
032500     END-EVALUATE.                                                        
032600                                                                          
032700     OPEN OUTPUT SAL-PLATA-CAMPANA.                                       
032800                                                                          
032900     EVALUATE TRUE                                                        
033000         WHEN FS-PLATA-OK                                                 
033100             CONTINUE                                                     
033200         WHEN OTHER                                                       
033300             DISPLAY 'MKTCLN -- ERROR OPENING SILVER MASTER'              
033400             DISPLAY 'FILE STATUS: ' FS-PLATA                             
033500             STOP RUN                                                     
033600     END-EVALUATE.                                                        
033700                                                                          
033800 4000-ABRIR-PASADA-DOS-FIN.                                               
033900     EXIT.                                                                
034000*----------------------------------------------------------------*        
034100* PASS 2 -- DEDUPLICATE, REPAIR, VALIDATE, STAMP AND WRITE.               
034200*----------------------------------------------------------------*        
034300 4100-PASADA-DOS-TRANSFORMAR.                                             
034400                                                                          
034500     INITIALIZE WS-CAMPRESP-REC.                                          
034600     READ ENT-BRONCE-CAMPANA INTO WS-CAMPRESP-REC.                        
034700                                                                          
034800     EVALUATE TRUE                                                        
034900         WHEN FS-BRONCE-OK                                                
035000             ADD 1 TO WS-COUNT-LEIDOS                                     
035100             PERFORM 4300-PROCESAR-REGISTRO                               
035200                 THRU 4300-PROCESAR-REGISTRO-FIN                          
035300         WHEN FS-BRONCE-EOF                                               
035400             CONTINUE                                                     
035500         WHEN OTHER                                                       
035600             DISPLAY 'MKTCLN -- ERROR READING BRONZE (PASS 2)'            
035700             DISPLAY 'FILE STATUS: ' FS-BRONCE                            
035800             STOP RUN                                                     
035900     END-EVALUATE.                                                        
036000                                                                          
036100 4100-PASADA-DOS-TRANSFORMAR-FIN.                                         
036200     EXIT.                                                                
036300*----------------------------------------------------------------*        
036400 4300-PROCESAR-REGISTRO.                                                  
036500                                                                          
036600     PERFORM 4310-VERIFICAR-DUPLICADO                                     
036700         THRU 4310-VERIFICAR-DUPLICADO-FIN.                               
036800                                                                          
036900     IF WS-VISTOS-NOTFOUND                                                
037000         PERFORM 4320-REPARAR-CAMPOS                                      
037100             THRU 4320-REPARAR-CAMPOS-FIN                                 
037200         PERFORM 4330-VALIDAR-REGISTRO                                    
037300             THRU 4330-VALIDAR-REGISTRO-FIN                               
037400         PERFORM 4340-SELLAR-EXTRACCION                                   
037500             THRU 4340-SELLAR-EXTRACCION-FIN                              
037600         PERFORM 4350-ESCRIBIR-PLATA                                      
037700             THRU 4350-ESCRIBIR-PLATA-FIN                                 
037800         PERFORM 4360-REGISTRAR-VISTO                                     
037900             THRU 4360-REGISTRAR-VISTO-FIN                                
038000     ELSE                                                                 
038100         ADD 1 TO WS-COUNT-DUPLICADOS                                     
038200     END-IF.                                                              
038300                                                                          
038400 4300-PROCESAR-REGISTRO-FIN.                                              
038500     EXIT.                                                                
038600*----------------------------------------------------------------*        
038700* A CUSTOMER-ID IS A DUPLICATE WHEN IT ALREADY APPEARS SOMEWHERE          
038800* IN THE TABLE OF IDS SEEN SO FAR THIS RUN (FIRST OCCURRENCE              
038900* WINS -- SEE 4360-REGISTRAR-VISTO).                                      
039000*----------------------------------------------------------------*        
039100 4310-VERIFICAR-DUPLICADO.                                                
039200                                                                          
039300     SET WS-VISTOS-NOTFOUND TO TRUE.                                      
039400     MOVE ZERO TO WS-VISTOS-SCAN-IDX.                                     
039500                                                                          
039600     PERFORM 4315-COMPARAR-VISTO                                          
039700         THRU 4315-COMPARAR-VISTO-FIN                                     
039800         VARYING WS-VISTOS-SCAN-IDX FROM 1 BY 1                           
039900             UNTIL WS-VISTOS-SCAN-IDX > WS-COUNT-ESCRITOS                 
040000             OR WS-VISTOS-FOUND.                                          
040100                                                                          
040200 4310-VERIFICAR-DUPLICADO-FIN.                                            
040300     EXIT.                                                                
040400*----------------------------------------------------------------*        
040500 4315-COMPARAR-VISTO.                                                     
040600                                                                          
040700     IF WS-VISTOS-ID (WS-VISTOS-SCAN-IDX) = WS-CR-CUSTOMER-ID             
040800         SET WS-VISTOS-FOUND TO TRUE                                      
040900     END-IF.                                                              
041000                                                                          
041100 4315-COMPARAR-VISTO-FIN.                                                 
041200     EXIT.                                                                
041300*----------------------------------------------------------------*        
041400* MISSING INCOME IS REPLACED BY THE PASS-1 MEAN; MISSING AD SPEND         
041500* IS REPLACED BY ZERO.  PREVIOUS-PURCHASES AND ALL OTHER FIELDS           
041600* PASS THROUGH AS DERIVED BY MKTGEN (SEE MKT-0055 IN THE LOG).            
041700*----------------------------------------------------------------*        
041800 4320-REPARAR-CAMPOS.                                                     
041900                                                                          
042000     IF WS-CR-INCOME-IS-MISSING                                           
042100         MOVE WS-INCOME-PROMEDIO TO WS-CR-INCOME                          
042200         SET WS-CR-INCOME-IS-PRESENT TO TRUE                              
042300     END-IF.                                                              
042400                                                                          
042500     IF WS-CR-AD-SPEND-IS-MISSING                                         
042600         MOVE ZERO TO WS-CR-AD-SPEND                                      
042700         SET WS-CR-AD-SPEND-IS-PRESENT TO TRUE                            
042800     END-IF.                                                              
042900                                                                          
043000 4320-REPARAR-CAMPOS-FIN.                                                 
043100     EXIT.                                                                
043200*----------------------------------------------------------------*        
043300* CONVERSIONS CAN NEVER EXCEED CLICKS.  A VIOLATION ABENDS THE            
043400* WHOLE CLEANSING RUN -- NO SILVER OUTPUT IS CONSIDERED VALID.            
043500*----------------------------------------------------------------*        
043600 4330-VALIDAR-REGISTRO.                                                   
043700                                                                          
043800     MOVE WS-CR-CLICKS       TO WS-VC-CLICKS-I.                           
043900     MOVE WS-CR-CONVERSIONS  TO WS-VC-CONVERSIONS-I.                      
044000                                                                          
044100     CALL 'MKTVALD' USING WS-VALIDAR-CONVERSIONES.                        
044200                                                                          
044300     IF WS-VC-VALIDACION-NOTOK                                            
044400         MOVE WS-VC-COD-ERROR-O TO WS-ABEND-COD                           
044500         MOVE WS-VC-DES-ERROR-O TO WS-ABEND-TXT                           
044600         DISPLAY 'MKTCLN -- BATCH ABEND -- ' WS-ABEND-MSG                 
044700         DISPLAY 'MKTCLN -- CUSTOMER: ' WS-CR-CUSTOMER-ID                 
044800         STOP RUN                                                         
044900     END-IF.                                                              
045000                                                                          
045100 4330-VALIDAR-REGISTRO-FIN.                                               
045200     EXIT.                                                                
045300*----------------------------------------------------------------*        
045400 4340-SELLAR-EXTRACCION.                                                  
045500                                                                          
045600     MOVE WS-RUN-YEAR         TO WS-CR-ED-YEAR.                           
045700     MOVE WS-RUN-MONTH        TO WS-CR-ED-MONTH.                          
045800     MOVE WS-RUN-DAY          TO WS-CR-ED-DAY.                            
045900     MOVE WS-RUN-HOUR         TO WS-CR-ED-HOUR.                           
046000     MOVE WS-RUN-MINUTE       TO WS-CR-ED-MINUTE.                         
046100     MOVE WS-RUN-SECOND       TO WS-CR-ED-SECOND.                         
046200                                                                          
046300 4340-SELLAR-EXTRACCION-FIN.                                              
046400     EXIT.                                                                
046500*----------------------------------------------------------------*        
046600 4350-ESCRIBIR-PLATA.                                                     
046700                                                                          
046800     WRITE WS-SAL-PLATA-REC FROM WS-CAMPRESP-REC.                         
046900                                                                          
047000     EVALUATE TRUE                                                        
047100         WHEN FS-PLATA-OK                                                 
047200             ADD 1 TO WS-COUNT-ESCRITOS                                   
047300         WHEN OTHER                                                       
047400             DISPLAY 'MKTCLN -- ERROR WRITING SILVER MASTER'              
047500             DISPLAY 'FILE STATUS: ' FS-PLATA                             
047600             STOP RUN                                                     
047700     END-EVALUATE.                                                        
047800                                                                          
047900 4350-ESCRIBIR-PLATA-FIN.                                                 
048000     EXIT.                                                                
048100*----------------------------------------------------------------*        
048200 4360-REGISTRAR-VISTO.                                                    
048300                                                                          
048400     IF WS-COUNT-ESCRITOS > WS-VISTOS-MAX                                 
048500         DISPLAY 'MKTCLN -- DEDUP TABLE FULL, RAISE WS-VISTOS-MAX'        
048600         STOP RUN                                                         
048700     END-IF.                                                              
048800     MOVE WS-CR-CUSTOMER-ID TO WS-VISTOS-ID (WS-COUNT-ESCRITOS).          
048900                                                                          
049000 4360-REGISTRAR-VISTO-FIN.                                                
049100     EXIT.                                                                
049200*----------------------------------------------------------------*        
049300 5000-FINALIZAR-PROGRAMA.                                                 
049400                                                                          
049500     PERFORM 5100-CERRAR-PASADA-DOS                                       
049600         THRU 5100-CERRAR-PASADA-DOS-FIN.                                 
049700                                                                          
049800 5000-FINALIZAR-PROGRAMA-FIN.                                             
049900     EXIT.                                                                
050000*----------------------------------------------------------------*        
050100 5100-CERRAR-PASADA-DOS.                                                  
050200                                                                          
050300     CLOSE ENT-BRONCE-CAMPANA.                                            
050400     CLOSE SAL-PLATA-CAMPANA.                                             
050500                                                                          
050600 5100-CERRAR-PASADA-DOS-FIN.                                              
050700     EXIT.                                                                
050800*----------------------------------------------------------------*        
050900 END PROGRAM MKTCLN.                                                      
