000100******************************************************************        
000200* PROGRAM:     MKTKPI                                                     
000300* AUTHOR:      RICARDO GARCIA                                             
000400* INSTALLATION: DATAPROC SERVICES -- MARKETING SYSTEMS GROUP              
000500* DATE-WRITTEN: 08/04/1993                                                
000600* SECURITY:    UNCLASSIFIED -- INTERNAL BATCH PROGRAM                     
000700******************************************************************        
000800* PURPOSE.  NIGHTLY STEP 3 (FINAL STEP) OF THE MARKETING-CAMPAIGN         
000900* ETL BATCH.  READS THE SILVER MASTER WRITTEN BY MKTCLN AND, FOR          
001000* EACH CUSTOMER RECORD, COMPUTES THE SIX MARKETING KPIS (CTR,             
001100* CVR, CPC, CPA, ROAS, MARGIN), STAMPS THE EXTRACTION DATE AND            
001200* WRITES THE ENRICHED RECORD TO THE "GOLD" METRICS FILE.  ENDS            
001300* WITH CONTROL TOTALS FOR THE WHOLE ETL RUN.                              
001400*----------------------------------------------------------------*        
001500* MAINTENANCE LOG                                                         
001600* DATE     BY   TICKET     DESCRIPTION                                    
001700* -------- ---- ---------- ----------------------------------             
001800* 08/04/93 RGB  MKT-0003   ORIGINAL PROGRAM -- CTR, CVR, CPC, CPA.        
001900* 04/11/95 CPD  MKT-0022   ADDED ROAS AND MARGIN KPI FIELDS PER           
002000*                          THE WIDENED CAMPGOLD LAYOUT.                   
002100* 11/03/96 SUR  MKT-0037   INCOME WIDENED TO 9(07)V99 IN CAMPRESP;        
002200*                          NO CHANGE HERE, INCOME IS NOT PART OF          
002300*                          ANY KPI FORMULA.                               
002400* 08/19/98 NEB  MKT-0055   PREVIOUS-PURCHASES ADDED TO CAMPRESP;          
002500*                          PASSES THROUGH VIA 2200-COPIAR-ORIGEN          
002600*                          UNCHANGED.                                     
002700* 03/09/99 RGB  MKT-0061   Y2K -- REPLACED ACCEPT FROM DATE (TWO-         
002800*                          DIGIT YEAR) WITH ACCEPT FROM DATE              
002900*                          YYYYMMDD FOR THE EXTRACTION-DATE STAMP         
003000*                          APPLIED IN 2300-SELLAR-EXTRACCION.             
003100* 06/21/02 SUR  MKT-0079   NO CHANGE HERE -- MKTVALD ALREADY              
003200*                          GUARANTEED CONVERSIONS <= CLICKS BEFORE        
003300*                          MKTCLN WROTE THE SILVER MASTER.                
003400******************************************************************        
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID. MKTKPI.                                                      
003700 AUTHOR. RICARDO GARCIA.                                                  
003800 INSTALLATION. DATAPROC SERVICES -- MARKETING SYSTEMS GROUP.              
003900 DATE-WRITTEN. 08/04/1993.                                                
004000 DATE-COMPILED.                                                           
004100 SECURITY. UNCLASSIFIED -- INTERNAL BATCH PROGRAM.                        
004200*----------------------------------------------------------------*        
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS WS-ALPHA-CLASS IS "A" THRU "Z"                                 
004800     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON                               
004900         OFF STATUS IS WS-RERUN-SWITCH-OFF.                               
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200                                                                          
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     SELECT ENT-PLATA-CAMPANA                                             
005600         ASSIGN TO PLTMSTR                                                
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS FS-PLATA.                                         
005900                                                                          
006000     SELECT SAL-ORO-METRICAS                                              
006100         ASSIGN TO ORODATA                                                
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS FS-ORO.                                           
006400                                                                          
006500*----------------------------------------------------------------*        
006600 DATA DIVISION.                                                           
006700                                                                          
006800 FILE SECTION.                                                            
006900                                                                          
007000 FD  ENT-PLATA-CAMPANA.                                                   
007100     01  WS-ENT-PLATA-REC.                                                
007200         05  WS-ENT-PLATA-DATA         PIC X(213).                        
007300         05  FILLER                    PIC X(04).                         
007400                                                                          
007500 FD  SAL-ORO-METRICAS.                                                    
007600     01  WS-SAL-ORO-REC.                                                  
007700         05  WS-SAL-ORO-DATA           PIC X(259).                        
007800         05  FILLER                    PIC X(04).                         
007900                                                                          
008000*----------------------------------------------------------------*        
008100 WORKING-STORAGE SECTION.                                                 
008200*----------------------------------------------------------------*        
008300*    FILE STATUS SWITCHES                                                 
008400*----------------------------------------------------------------*        
008500 01  FS-STATUS-AREAS.                                                     
008600     05  FS-PLATA                     PIC X(02).                          
008700         88  FS-PLATA-OK                      VALUE '00'.                 
008800         88  FS-PLATA-EOF                     VALUE '10'.                 
008900     05  FS-ORO                       PIC X(02).                          
009000         88  FS-ORO-OK                        VALUE '00'.                 
009100     05  FILLER                       PIC X(01) VALUE SPACE.              
009200                                                                          
009300*----------------------------------------------------------------*        
009400*    RUN COUNTERS                                                         
009500*----------------------------------------------------------------*        
009600 01  WS-CONTADORES.                                                       
009700     05  WS-COUNT-PROCESADOS          PIC 9(05) COMP VALUE ZERO.          
009800     05  FILLER                       PIC X(01) VALUE SPACE.              
009900                                                                          
010000*----------------------------------------------------------------*        
010100*    RUN-WIDE CONTROL TOTALS (SPEC: RECORD COUNT, AD SPEND,               
010200*    REVENUE, CLICKS, IMPRESSIONS, CONVERSIONS)                           
010300*----------------------------------------------------------------*        
010400 01  WS-TOTALES.                                                          
010500     05  WS-TOTAL-AD-SPEND            PIC S9(09)V99 VALUE ZERO.           
010600     05  WS-TOTAL-REVENUE             PIC S9(09)V99 VALUE ZERO.           
010700     05  WS-TOTAL-CLICKS              PIC 9(09) COMP VALUE ZERO.          
010800     05  WS-TOTAL-IMPRESSIONS         PIC 9(09) COMP VALUE ZERO.          
010900     05  WS-TOTAL-CONVERSIONS         PIC 9(07) COMP VALUE ZERO.          
011000     05  FILLER                       PIC X(01) VALUE SPACE.              
011100                                                                          
011200*----------------------------------------------------------------*        
011300*    KPI SCRATCH AREA -- REDEFINES THE CTR COMPUTE RESULT AS A            
011400*    SPLIT-INTEGER/DECIMAL PICTURE FOR THE OPTIONAL DIAGNOSTIC            
011500*    DISPLAY IN 2900-MOSTRAR-KPI-DEBUG (RUN WITH UPSI-0 ON).              
011600*----------------------------------------------------------------*        
011700 77  WS-KPI-DEBUG-VALOR            PIC S9(07)V99 VALUE ZERO.              
011800 01  WS-KPI-DEBUG-EDIT REDEFINES WS-KPI-DEBUG-VALOR.                      
011900     05  WS-KPI-DEBUG-ENTERO          PIC S9(07).                         
012000     05  WS-KPI-DEBUG-DECIMAL         PIC 9(02).                          
012100                                                                          
012200*----------------------------------------------------------------*        
012300*    RUN-DATE / RUN-TIME FOR THE EXTRACTION-DATE STAMP                    
012400*----------------------------------------------------------------*        
012500 77  WS-RUN-DATE-YYYYMMDD          PIC 9(08) VALUE ZERO.                  
012600 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE-YYYYMMDD.                   
012700     05  WS-RUN-YEAR                  PIC 9(04).                          
012800     05  WS-RUN-MONTH                 PIC 9(02).                          
012900     05  WS-RUN-DAY                   PIC 9(02).                          
013000                                                                          
013100 77  WS-RUN-TIME-HHMMSSCC         PIC 9(08) VALUE ZERO.                   
013200 01  WS-RUN-TIME-FIELDS REDEFINES WS-RUN-TIME-HHMMSSCC.                   
013300     05  WS-RUN-HOUR                  PIC 9(02).                          
013400     05  WS-RUN-MINUTE                PIC 9(02).                          
013500     05  WS-RUN-SECOND                PIC 9(02).                          
013600     05  WS-RUN-HUNDREDTH             PIC 9(02).                          
013700                                                                          
013800*----------------------------------------------------------------*        
013900*    SILVER (INPUT) AND GOLD (OUTPUT) WORK RECORDS                        
014000*----------------------------------------------------------------*        
014100     COPY CAMPRESP.                                                       
014200                                                                          
014300     COPY CAMPGOLD.                                                       
014400                                                                          
014500*----------------------------------------------------------------*        
014600 PROCEDURE DIVISION.                                                      
014700*----------------------------------------------------------------*        
014800                                                                          
014900 PERFORM 1000-INICIAR-PROGRAMA                                            
015000     THRU 1000-INICIAR-PROGRAMA-FIN.                                      
015100                                                                          
015200 PERFORM 2000-PROCESAR-LOTE                                               
015300     THRU 2000-PROCESAR-LOTE-FIN                                          
015400     UNTIL FS-PLATA-EOF.                                                  
015500                                                                          
015600 PERFORM 3000-FINALIZAR-PROGRAMA                                          
015700     THRU 3000-FINALIZAR-PROGRAMA-FIN.                                    
015800                                                                          
015900 DISPLAY 'MKTKPI -- RECORDS PROCESSED: ' WS-COUNT-PROCESADOS              
016000 DISPLAY 'MKTKPI -- TOTAL AD SPEND:    ' WS-TOTAL-AD-SPEND                
016100 DISPLAY 'MKTKPI -- TOTAL REVENUE:     ' WS-TOTAL-REVENUE                 
016200 DISPLAY 'MKTKPI -- TOTAL CLICKS:      ' WS-TOTAL-CLICKS                  
016300 DISPLAY 'MKTKPI -- TOTAL IMPRESSIONS: ' WS-TOTAL-IMPRESSIONS             
016400 DISPLAY 'MKTKPI -- TOTAL CONVERSIONS: ' WS-TOTAL-CONVERSIONS             
016500                                                                          
016600 STOP RUN.                                                                
016700*----------------------------------------------------------------*        
016800 1000-INICIAR-PROGRAMA.                                                   
016900                                                                          
017000     PERFORM 1100-ABRIR-ARCHIVOS                                          
017100         THRU 1100-ABRIR-ARCHIVOS-FIN.                                    
017200                                                                          
017300     PERFORM 1200-INICIALIZAR-VARIABLES                                   
017400         THRU 1200-INICIALIZAR-VARIABLES-FIN.                             
017500                                                                          
017600 1000-INICIAR-PROGRAMA-FIN.                                               
017700     EXIT.                                                                
017800*----------------------------------------------------------------*        
017900 1100-ABRIR-ARCHIVOS.                                                     
018000                                                                          
018100     OPEN INPUT ENT-PLATA-CAMPANA.                                        
018200                                                                          
018300     EVALUATE TRUE                                                        
018400         WHEN FS-PLATA-OK                                                 
018500             CONTINUE                                                     
018600         WHEN OTHER                                                       
018700             DISPLAY 'MKTKPI -- ERROR OPENING SILVER MASTER'              
018800             DISPLAY 'FILE STATUS: ' FS-PLATA                             
018900             STOP RUN                                                     
019000     END-EVALUATE.                                                        
019100                                                                          
019200     OPEN OUTPUT SAL-ORO-METRICAS.                                        
019300                                                                          
019400     EVALUATE TRUE                                                        
019500         WHEN FS-ORO-OK                                                   
019600             CONTINUE                                                     
019700         WHEN OTHER                                                       
019800             DISPLAY 'MKTKPI -- ERROR OPENING GOLD METRICS FILE'          
019900             DISPLAY 'FILE STATUS: ' FS-ORO                               
020000             STOP RUN                                                     
020100     END-EVALUATE.                                                        
020200                                                                          
020300 1100-ABRIR-ARCHIVOS-FIN.                                                 
020400     EXIT.                                                                
020500*----------------------------------------------------------------*        
020600 1200-INICIALIZAR-VARIABLES.                                              
020700                                                                          
020800     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
020900     ACCEPT WS-RUN-TIME-HHMMSSCC FROM TIME.                               
021000     INITIALIZE WS-CONTADORES.                                            
021100     INITIALIZE WS-TOTALES.                                               
021200                                                                          
021300 1200-INICIALIZAR-VARIABLES-FIN.                                          
021400     EXIT.                                                                
021500*----------------------------------------------------------------*        
021600 2000-PROCESAR-LOTE.                                                      
021700                                                                          
021800     INITIALIZE WS-CAMPRESP-REC.                                          
021900     READ ENT-PLATA-CAMPANA INTO WS-CAMPRESP-REC.                         
022000                                                                          
022100     EVALUATE TRUE                                                        
022200         WHEN FS-PLATA-OK                                                 
022300             ADD 1 TO WS-COUNT-PROCESADOS                                 
022400             PERFORM 2200-COPIAR-ORIGEN                                   
022500                 THRU 2200-COPIAR-ORIGEN-FIN                              
022600             PERFORM 2300-SELLAR-EXTRACCION                               
022700                 THRU 2300-SELLAR-EXTRACCION-FIN                          
022800             PERFORM 2600-CALCULAR-KPI                                    
022900                 THRU 2600-CALCULAR-KPI-FIN                               
023000             PERFORM 2700-ACUMULAR-TOTALES                                
023100                 THRU 2700-ACUMULAR-TOTALES-FIN                           
023200             PERFORM 2800-ESCRIBIR-ORO                                    
023300                 THRU 2800-ESCRIBIR-ORO-FIN                               
023400         WHEN FS-PLATA-EOF                                                
023500             CONTINUE                                                     
023600         WHEN OTHER                                                       
023700             DISPLAY 'MKTKPI -- ERROR READING SILVER MASTER'              
023800             DISPLAY 'FILE STATUS: ' FS-PLATA                             
023900             STOP RUN                                                     
024000     END-EVALUATE.                                                        
024100                                                                          
024200 2000-PROCESAR-LOTE-FIN.                                                  
024300     EXIT.                                                                
024400*----------------------------------------------------------------*        
024500* MOVES EVERY BRONZE/SILVER FIELD CARRIED FORWARD INTO GOLD               
024600* UNCHANGED.  THE KPI FIELDS ARE FILLED SEPARATELY BELOW BY               
024700* 2600-CALCULAR-KPI.                                                      
024800*----------------------------------------------------------------*        
024900 2200-COPIAR-ORIGEN.                                                      
025000                                                                          
025100     MOVE WS-CR-CUSTOMER-ID          TO WS-CG-CUSTOMER-ID.                
025200     MOVE WS-CR-AGE                  TO WS-CG-AGE.                        
025300     MOVE WS-CR-GENDER                TO WS-CG-GENDER.                    
025400     MOVE WS-CR-INCOME               TO WS-CG-INCOME.                     
025500     MOVE WS-CR-CAMPAIGN-ID          TO WS-CG-CAMPAIGN-ID.                
025600     MOVE WS-CR-CAMPAIGN-CHANNEL     TO WS-CG-CAMPAIGN-CHANNEL.           
025700     MOVE WS-CR-CAMPAIGN-TYPE        TO WS-CG-CAMPAIGN-TYPE.              
025800     MOVE WS-CR-AD-SPEND             TO WS-CG-AD-SPEND.                   
025900     MOVE WS-CR-IMPRESSIONS          TO WS-CG-IMPRESSIONS.                
026000     MOVE WS-CR-CLICKS               TO WS-CG-CLICKS.                     
026100     MOVE WS-CR-CONVERSIONS          TO WS-CG-CONVERSIONS.                
026200     MOVE WS-CR-REVENUE              TO WS-CG-REVENUE.                    
026300     MOVE WS-CR-WEBSITE-VISITS       TO WS-CG-WEBSITE-VISITS.             
026400     MOVE WS-CR-TIME-ON-SITE         TO WS-CG-TIME-ON-SITE.               
026500     MOVE WS-CR-PREVIOUS-PURCHASES   TO WS-CG-PREVIOUS-PURCHASES.         
026600     MOVE WS-CR-DR-YEAR              TO WS-CG-DR-YEAR.                    
026700     MOVE WS-CR-DR-MONTH             TO WS-CG-DR-MONTH.                   
026800     MOVE WS-CR-DR-DAY               TO WS-CG-DR-DAY.                     
026900     MOVE WS-CR-DR-HOUR              TO WS-CG-DR-HOUR.                    
027000     MOVE WS-CR-DR-MINUTE            TO WS-CG-DR-MINUTE.                  
027100     MOVE WS-CR-DR-SECOND            TO WS-CG-DR-SECOND.                  
027200     MOVE WS-CR-ADVERTISING-PLATFORM TO                                   
027300             WS-CG-ADVERTISING-PLATFORM.                                  
027400                                                                          
027500 2200-COPIAR-ORIGEN-FIN.                                                  
027600     EXIT.                                                                
027700*----------------------------------------------------------------*        
027800 2300-SELLAR-EXTRACCION.                                                  
027900                                                                          
028000     MOVE WS-RUN-YEAR         TO WS-CG-ED-YEAR.                           
028100     MOVE WS-RUN-MONTH        TO WS-CG-ED-MONTH.                          
028200     MOVE WS-RUN-DAY          TO WS-CG-ED-DAY.                            
028300     MOVE WS-RUN-HOUR         TO WS-CG-ED-HOUR.                           
028400     MOVE WS-RUN-MINUTE       TO WS-CG-ED-MINUTE.                         
028500     MOVE WS-RUN-SECOND       TO WS-CG-ED-SECOND.                         
028600                                                                          
028700 2300-SELLAR-EXTRACCION-FIN.                                              
028800     EXIT.                                                                
028900*----------------------------------------------------------------*        
029000* SIX KPI FORMULAS.  EVERY DIVISION IS GUARDED AGAINST A ZERO             
029100* DIVISOR (SPEC: RESULT IS ZERO WHEN THE DIVISOR IS ZERO).  ALL           
029200* RESULTS ROUNDED HALF-UP TO 2 DECIMALS.                                  
029300*----------------------------------------------------------------*        
029400 2600-CALCULAR-KPI.                                                       
029500                                                                          
029600     PERFORM 2610-CALC-CTR                                                
029700         THRU 2610-CALC-CTR-FIN.                                          
029800                                                                          
029900     PERFORM 2620-CALC-CVR                                                
030000         THRU 2620-CALC-CVR-FIN.                                          
030100                                                                          
030200     PERFORM 2630-CALC-CPC                                                
030300         THRU 2630-CALC-CPC-FIN.                                          
030400                                                                          
030500     PERFORM 2640-CALC-CPA                                                
030600         THRU 2640-CALC-CPA-FIN.                                          
030700                                                                          
030800     PERFORM 2650-CALC-ROAS                                               
030900         THRU 2650-CALC-ROAS-FIN.                                         
031000                                                                          
031100     PERFORM 2660-CALC-MARGEN                                             
031200         THRU 2660-CALC-MARGEN-FIN.                                       
031300                                                                          
031400     IF WS-RERUN-SWITCH-ON                                                
031500         PERFORM 2900-MOSTRAR-KPI-DEBUG                                   
031600             THRU 2900-MOSTRAR-KPI-DEBUG-FIN                              
031700     END-IF.                                                              
031800                                                                          
031900 2600-CALCULAR-KPI-FIN.                                                   
032000     EXIT.                                                                
032100*----------------------------------------------------------------*        
032200* CTR = CLICKS / IMPRESSIONS * 100                                        
032300*----------------------------------------------------------------*        
032400 2610-CALC-CTR.                                                           
032500                                                                          
032600     IF WS-CG-IMPRESSIONS = ZERO                                          
032700         MOVE ZERO TO WS-CG-CTR                                           
032800     ELSE                                                                 
032900         COMPUTE WS-CG-CTR ROUNDED =                                      
033000             WS-CG-CLICKS / WS-CG-IMPRESSIONS * 100                       
033100     END-IF.                                                              
033200                                                                          
033300 2610-CALC-CTR-FIN.                                                       
033400     EXIT.                                                                
033500*----------------------------------------------------------------*        
033600* CVR = CONVERSIONS / CLICKS * 100                                        
033700*----------------------------------------------------------------*        
033800 2620-CALC-CVR.                                                           
033900                                                                          
034000     IF WS-CG-CLICKS = ZERO                                               
034100         MOVE ZERO TO WS-CG-CVR                                           
034200     ELSE                                                                 
034300         COMPUTE WS-CG-CVR ROUNDED =                                      
034400             WS-CG-CONVERSIONS / WS-CG-CLICKS * 100                       
034500     END-IF.                                                              
034600                                                                          
034700 2620-CALC-CVR-FIN.                                                       
034800     EXIT.                                                                
034900*----------------------------------------------------------------*        
035000* CPC = AD SPEND / CLICKS                                                 
035100*----------------------------------------------------------------*        
035200 2630-CALC-CPC.                                                           
035300                                                                          
035400     IF WS-CG-CLICKS = ZERO                                               
035500         MOVE ZERO TO WS-CG-CPC                                           
035600     ELSE                                                                 
035700         COMPUTE WS-CG-CPC ROUNDED =                                      
035800             WS-CG-AD-SPEND / WS-CG-CLICKS                                
035900     END-IF.                                                              
036000                                                                          
036100 2630-CALC-CPC-FIN.                                                       
036200     EXIT.                                                                
036300*----------------------------------------------------------------*        
036400* CPA = AD SPEND / CONVERSIONS                                            
036500*----------------------------------------------------------------*        
036600 2640-CALC-CPA.                                                           
036700                                                                          
036800     IF WS-CG-CONVERSIONS = ZERO                                          
036900         MOVE ZERO TO WS-CG-CPA                                           
037000     ELSE                                                                 
037100         COMPUTE WS-CG-CPA ROUNDED =                                      
037200             WS-CG-AD-SPEND / WS-CG-CONVERSIONS                           
037300     END-IF.                                                              
037400                                                                          
037500 2640-CALC-CPA-FIN.                                                       
037600     EXIT.                                                                
037700*----------------------------------------------------------------*        
037800* ROAS = REVENUE / AD SPEND                                               
037900*----------------------------------------------------------------*        
038000 2650-CALC-ROAS.                                                          
038100                                                                          
038200     IF WS-CG-AD-SPEND = ZERO                                             
038300         MOVE ZERO TO WS-CG-ROAS                                          
038400     ELSE                                                                 
038500         COMPUTE WS-CG-ROAS ROUNDED =                                     
038600             WS-CG-REVENUE / WS-CG-AD-SPEND                               
038700     END-IF.                                                              
038800                                                                          
038900 2650-CALC-ROAS-FIN.                                                      
039000     EXIT.                                                                
039100*----------------------------------------------------------------*        
039200* MARGIN = (REVENUE - AD SPEND) / REVENUE * 100 -- MAY GO                 
039300* NEGATIVE WHEN AD SPEND EXCEEDS REVENUE.                                 
039400*----------------------------------------------------------------*        
039500 2660-CALC-MARGEN.                                                        
039600                                                                          
039700     IF WS-CG-REVENUE = ZERO                                              
039800         MOVE ZERO TO WS-CG-MARGIN                                        
039900     ELSE                                                                 
040000         COMPUTE WS-CG-MARGIN ROUNDED =                                   
040100             (WS-CG-REVENUE - WS-CG-AD-SPEND)                             
040200             / WS-CG-REVENUE * 100                                        
040300     END-IF.                                                              
040400                                                                          
040500 2660-CALC-MARGEN-FIN.                                                    
040600     EXIT.                                                                
040700*----------------------------------------------------------------*        
040800* OPTIONAL RUN-TIME DIAGNOSTIC -- SHOWS THE CTR RESULT SPLIT INTO         
040900* ITS WHOLE AND DECIMAL PARTS.  TURNED ON BY SETTING UPSI-0 TO 1          
041000* IN THE JCL PARM CARD WHEN TRACING A REPORTED KPI DISCREPANCY.           
041100*----------------------------------------------------------------*        
041200 2900-MOSTRAR-KPI-DEBUG.                                                  
041300                                                                          
041400     MOVE WS-CG-CTR TO WS-KPI-DEBUG-VALOR.                                
041500     DISPLAY 'MKTKPI -- DEBUG CUSTOMER: ' WS-CG-CUSTOMER-ID               
041600     DISPLAY 'MKTKPI -- DEBUG CTR WHOLE: ' WS-KPI-DEBUG-ENTERO            
041700     DISPLAY 'MKTKPI -- DEBUG CTR DEC:   ' WS-KPI-DEBUG-DECIMAL.          
041800                                                                          
041900 2900-MOSTRAR-KPI-DEBUG-FIN.                                              
042000     EXIT.                                                                
042100*----------------------------------------------------------------*        
042200 2700-ACUMULAR-TOTALES.                                                   
042300                                                                          
042400     ADD WS-CG-AD-SPEND        TO WS-TOTAL-AD-SPEND.                      
042500     ADD WS-CG-REVENUE         TO WS-TOTAL-REVENUE.                       
042600     ADD WS-CG-CLICKS          TO WS-TOTAL-CLICKS.                        
042700     ADD WS-CG-IMPRESSIONS     TO WS-TOTAL-IMPRESSIONS.                   
042800     ADD WS-CG-CONVERSIONS     TO WS-TOTAL-CONVERSIONS.                   
042900                                                                          
043000 2700-ACUMULAR-TOTALES-FIN.                                               
043100     EXIT.                                                                
043200*----------------------------------------------------------------*        
043300 2800-ESCRIBIR-ORO.                                                       
043400                                                                          
043500     WRITE WS-SAL-ORO-REC FROM WS-CAMPGOLD-REC.                           
043600                                                                          
043700     EVALUATE TRUE                                                        
043800         WHEN FS-ORO-OK                                                   
043900             CONTINUE                                                     
044000         WHEN OTHER                                                       
044100             DISPLAY 'MKTKPI -- ERROR WRITING GOLD METRICS FILE'          
044200             DISPLAY 'FILE STATUS: ' FS-ORO                               
044300             STOP RUN                                                     
044400     END-EVALUATE.                                                        
044500                                                                          
044600 2800-ESCRIBIR-ORO-FIN.                                                   
044700     EXIT.                                                                
044800*----------------------------------------------------------------*        
044900 3000-FINALIZAR-PROGRAMA.                                                 
045000                                                                          
045100     PERFORM 3100-CERRAR-ARCHIVOS                                         
045200         THRU 3100-CERRAR-ARCHIVOS-FIN.                                   
045300                                                                          
045400 3000-FINALIZAR-PROGRAMA-FIN.                                             
045500     EXIT.                                                                
045600*----------------------------------------------------------------*        
045700 3100-CERRAR-ARCHIVOS.                                                    
045800                                                                          
045900     CLOSE ENT-PLATA-CAMPANA.                                             
046000     CLOSE SAL-ORO-METRICAS.                                              
046100                                                                          
046200 3100-CERRAR-ARCHIVOS-FIN.                                                
046300     EXIT.                                                                
046400*----------------------------------------------------------------*        
046500 END PROGRAM MKTKPI.                                                      
