000100******************************************************************
000200* PROGRAM:     MKTVALD                                           *
000300* AUTHOR:      RICARDO BALSIMELLI                                *
000400* INSTALLATION: DATAPROC SERVICES -- MARKETING SYSTEMS GROUP     *
000500* DATE-WRITTEN: 07/14/1993                                       *
000600* SECURITY:    UNCLASSIFIED -- INTERNAL BATCH SUBROUTINE         *
000700******************************************************************
000800* PURPOSE.  SUBROUTINE CALLED ONCE PER SILVER-STAGE RECORD BY    *
000900* MKTCLN TO ENFORCE THE ONE CROSS-FIELD EDIT THAT CAN ABEND THE  *
001000* CLEANSING RUN: THE NUMBER OF CONVERSIONS RECORDED FOR A        *
001100* CUSTOMER CAN NEVER EXCEED THE NUMBER OF CLICKS RECORDED FOR    *
001200* THAT SAME CUSTOMER.  RETURNS A PASS/FAIL FLAG AND, ON FAILURE, *
001300* AN ERROR CODE AND TEXT SUITABLE FOR THE CALLER'S ABEND MESSAGE.*
001400*----------------------------------------------------------------*
001500* MAINTENANCE LOG                                                *
001600* DATE     BY   TICKET     DESCRIPTION                           *
001700* -------- ---- ---------- ----------------------------------    *
001800* 07/14/93 RGB  MKT-0001   ORIGINAL SUBROUTINE, ADAPTED FROM     *
001900*                          THE OLD CLVALFEC DATE EDIT SHELL.     *
002000* 03/09/99 RGB  MKT-0061   Y2K SWEEP -- NO DATE LOGIC IN THIS    *
002100*                          ROUTINE, CONFIRMED NO CHANGE NEEDED.  *
002200* 06/21/02 SUR  MKT-0079   ADDED LK-COD-ERROR-O VALUE MKT-0079   *
002300*                          FOR TRACEABILITY IN THE ERROR FILE.   *
002400* 09/14/04 CPD  MKT-0091   ADDED UPSI-0 DIAGNOSTIC TRACE OF THE
002500*                          CLICKS/CONVERSIONS COMPARE AND A SPLIT
002600*                          VIEW OF THE ERROR CODE FOR THE PRODOPS
002700*                          DESK WHEN CHASING A REPORTED MISMATCH.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. MKTVALD.
003100 AUTHOR. RICARDO BALSIMELLI.
003200 INSTALLATION. DATAPROC SERVICES -- MARKETING SYSTEMS GROUP.
003300 DATE-WRITTEN. 07/14/1993.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED -- INTERNAL BATCH SUBROUTINE.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004200            OFF STATUS IS WS-RERUN-SWITCH-OFF.
004300*----------------------------------------------------------------*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-VAR-AUX.
004700     05  WS-VALIDAR-DATOS            PIC X(01) VALUE SPACE.
004800         88  WS-VALIDACION-OK            VALUE 'S'.
004900         88  WS-VALIDACION-NOTOK         VALUE 'N'.
005000 77  WS-TRAZA-CLICKS            PIC 9(05) VALUE ZERO.
005100 01  WS-TRAZA-CLICKS-EDIT REDEFINES WS-TRAZA-CLICKS.
005200     05  WS-TRAZA-CLICKS-MILES      PIC 9(02).
005300     05  WS-TRAZA-CLICKS-UNIDS      PIC 9(03).
005400 77  WS-TRAZA-CONVERSIONS        PIC 9(03) VALUE ZERO.
005500 01  WS-TRAZA-CONVERSIONS-EDIT REDEFINES WS-TRAZA-CONVERSIONS.
005600     05  WS-TRAZA-CONV-CENTENA      PIC 9(01).
005700     05  WS-TRAZA-CONV-UNIDADES     PIC 9(02).
005800*----------------------------------------------------------------*
005900 LINKAGE SECTION.
006000 01  LK-VALIDAR-CONVERSIONES.
006100     05  LK-ENTRADA.
006200         10  LK-CLICKS-I             PIC 9(05).
006300         10  LK-CONVERSIONS-I        PIC 9(03).
006400     05  LK-SALIDA.
006500         10  LK-VALIDACION-O         PIC X(01).
006600             88  LK-VALIDACION-OK        VALUE 'S'.
006700             88  LK-VALIDACION-NOTOK     VALUE 'N'.
006800         10  LK-MOTIVO-ERROR-O.
006900             15  LK-COD-ERROR-O      PIC X(20).
007000             15  LK-COD-ERROR-DESGLOSE REDEFINES LK-COD-ERROR-O.
007100                 20  LK-COD-ERROR-PREFIJO   PIC X(04).
007200                 20  LK-COD-ERROR-NUMERO    PIC X(16).
007300             15  LK-DES-ERROR-O      PIC X(100).
007400*----------------------------------------------------------------*
007500 PROCEDURE DIVISION USING LK-VALIDAR-CONVERSIONES.
007600*----------------------------------------------------------------*
007700     PERFORM 1000-VALIDAR-REGISTRO
007800        THRU 1000-VALIDAR-REGISTRO-FIN.
007900
008000     EXIT PROGRAM.
008100*----------------------------------------------------------------*
008200 1000-VALIDAR-REGISTRO.
008300
008400     MOVE SPACES         TO LK-MOTIVO-ERROR-O.
008500     SET LK-VALIDACION-OK TO TRUE.
008600
008700     IF LK-CONVERSIONS-I > LK-CLICKS-I
008800         SET LK-VALIDACION-NOTOK TO TRUE
008900         MOVE 'MKT-0079'            TO LK-COD-ERROR-O
009000         MOVE 'CONVERSIONS EXCEED CLICKS FOR CUSTOMER RECORD -'
009100                                    TO LK-DES-ERROR-O
009200         PERFORM 1900-MOSTRAR-TRAZA-DEBUG
009300            THRU 1900-MOSTRAR-TRAZA-DEBUG-FIN
009400     END-IF.
009500
009600 1000-VALIDAR-REGISTRO-FIN.
009700     EXIT.
009800*----------------------------------------------------------------*
009900* OPTIONAL RUN-TIME DIAGNOSTIC -- SHOWS THE CLICKS/CONVERSIONS
010000* COMPARE THAT FAILED, SPLIT INTO SEPARATE DISPLAY FIELDS FOR THE
010100* PRODOPS DESK.  TURNED ON BY SETTING UPSI-0 TO 1 IN THE JCL PARM
010200* CARD WHEN CHASING A REPORTED MISMATCH.
010300*----------------------------------------------------------------*
010400 1900-MOSTRAR-TRAZA-DEBUG.
010500
010600     IF WS-RERUN-SWITCH-ON
010700         MOVE LK-CLICKS-I      TO WS-TRAZA-CLICKS
010800         MOVE LK-CONVERSIONS-I TO WS-TRAZA-CONVERSIONS
010900         DISPLAY 'MKTVALD -- TRACE CLICKS MILES: '
011000                 WS-TRAZA-CLICKS-MILES
011100         DISPLAY 'MKTVALD -- TRACE CLICKS UNIDS: '
011200                 WS-TRAZA-CLICKS-UNIDS
011300         DISPLAY 'MKTVALD -- TRACE CONVERSIONS:  '
011400                 WS-TRAZA-CONVERSIONS
011500         DISPLAY 'MKTVALD -- TRACE ERROR PREFIX: '
011600                 LK-COD-ERROR-PREFIJO
011700     END-IF.
011800
011900 1900-MOSTRAR-TRAZA-DEBUG-FIN.
012000     EXIT.
012100*----------------------------------------------------------------*
012200 END PROGRAM MKTVALD.
012300
